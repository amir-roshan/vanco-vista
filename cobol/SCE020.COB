000100 IDENTIFICATION DIVISION.
000200* NOME DO MODULO NA BIBLIOTECA DE CARGA - CHAMADO POR
000300* SCE030 VIA CALL ESTATICO.
000400 PROGRAM-ID. SCE020.
000500* PROGRAMADOR RESPONSAVEL PELA VERSAO ORIGINAL - VER O
000600* HISTORICO DE ALTERACOES ABAIXO PARA AS MANUTENCOES
000700* POSTERIORES.
000800 AUTHOR. WALLACE MARTINS VIEIRA.
000900* SISTEMA/APLICACAO A QUE ESTE PROGRAMA PERTENCE.
001000 INSTALLATION. CARGA DE IMOVEIS - VANCOVISTA.
001100* DATA DA PRIMEIRA VERSAO DESTE PROGRAMA.
001200 DATE-WRITTEN. 04/07/91.
001300* PREENCHIDO PELO COMPILADOR NA GERACAO DO LOAD MODULE.
001400 DATE-COMPILED.
001500* PROGRAMA DE USO INTERNO - NAO EXPOSTO FORA DO
001600* AMBIENTE DE PROCESSAMENTO BATCH DA IMOBILIARIA.
001700 SECURITY. USO INTERNO - IMOBILIARIA VANCOVISTA.
001800************************************************************
001900* INSTALLATION.   CARGA E CLASSIFICACAO DE IMOVEIS         *
002000* AUTHOR.         WALLACE MARTINS VIEIRA                   *
002100* DATE-WRITTEN    04/07/1991                               *
002200************************************************************
002300* SUBPROGRAMA CHAMADO POR SCE030. LE O ARQUIVO SEQUENCIAL
002400* DE IMOVEIS (IMOVDAT), CLASSIFICA CADA LINHA EM RESIDEN-
002500* CIAL/COMERCIAL/VAREJO PELA POSICAO DO TOKEN DE TIPO, E
002600* MONTA A TABELA DE IMOVEIS JUNTANDO O ENDERECO DE MESMA
002700* POSICAO RECEBIDO DE SCE010 (VIA SCE030).
002800************************************************************
002900* HISTORICO DE ALTERACOES
003000************************************************************
003100* 04/07/91 WMV  000  PROGRAMA ORIGINAL - CADASTRO PRODUTOS
003200* 12/12/92 WMV  005  INCLUIDO CADASTRO DE FORNECEDORES
003300* 21/06/94 WMV  010  VALIDACAO DE UNIDADE POR TABELA
003400* 09/10/95 WMV  015  AJUSTE NA ROTINA DE MSG DE TELA
003500* 19/05/97 RCS  022  ASSUMIU MANUTENCAO DO PROGRAMA
003600* 30/09/98 RCS  026  AJUSTE VIRADA DE SECULO NAS DATAS
003700* 22/02/99 RCS  027  CAMPO DE ANO COM 4 DIGITOS - Y2K       RCS02799
003800* 15/03/01 RCS  030  ELIMINADO CADASTRO DE PRODUTOS E
003900*                    FORNECEDORES - CARREGADOR PASSA A
004000*                    SER DE IMOVEIS VANCOVISTA (CH 4471)    RCS03001
004100* 04/03/02 RCS  033  REESCRITO P/ LEITURA SEQUENCIAL DO
004200*                    ARQUIVO IMOVDAT (SUBSTITUI OS
004300*                    ANTIGOS ARQPRO/ARQFOR INDEXADOS)
004400* 26/11/03 JBS  036  ROTINA GENERICA DE MAIUSCULAS (2950)
004500* 02/05/05 JBS  039  JUNCAO COM TABELA DE ENDERECOS DE      JBS03902
004600*                    SCE010, RECEBIDA POR LINKAGE           JBS03903
004700************************************************************
004800
004900* DECLARA O ARQUIVO DE ENTRADA E A CLASSE DE TESTE
005000* NUMERICA USADA NAS VALIDACOES DE CAMPO.
005100 ENVIRONMENT DIVISION.
005200* NENHUM SWITCH DE UPSI NEM DISPOSITIVO ESPECIAL ALEM DA
005300* CLASSE DE VALIDACAO NUMERICA ABAIXO.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600* CLASSE DE TESTE USADA PARA CONFERIR SE UM CAMPO NUMERICO
005700* JUSTIFICADO A DIREITA FICOU TODO EM DIGITOS APOS O
005800* PREENCHIMENTO COM ZEROS A ESQUERDA.
005900     CLASS IMOVEL-VALIDO IS "0" THRU "9" " " ".".
006000
006100* UM UNICO ARQUIVO DE ENTRADA NESTE PROGRAMA.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400* IMOVDAT E O ARQUIVO SEQUENCIAL COM UMA LINHA POR IMOVEL,
006500* NA MESMA ORDEM DE POSICAO DO ARQUIVO DE ENDERECOS LIDO
006600* POR SCE010 - A JUNCAO E FEITA POR POSICAO, NAO POR CHAVE.
006700     SELECT IMOVEL-FILE ASSIGN TO IMOVDAT
006800                ORGANIZATION IS LINE SEQUENTIAL
006900* TODO OPEN/READ DESTE ARQUIVO E CONFERIDO CONTRA ESTE
007000* CAMPO DE STATUS.
007100                FILE STATUS  IS ST-ERRO.
007200
007300************************************************************
007400
007500* LAYOUT DO REGISTRO DE ENTRADA, SEGUIDO DAS AREAS DE
007600* TRABALHO E DO PARAMETRO DE LINKAGE COM SCE030.
007700 DATA DIVISION.
007800* UM SO FD, CORRESPONDENDO AO UNICO ARQUIVO ABERTO.
007900 FILE SECTION.
008000 FD  IMOVEL-FILE
008100* ARQUIVO SEQUENCIAL SEM CABECALHO/RODAPE PROPRIO -
008200* SO LINHAS DE DADOS.
008300         LABEL RECORD IS STANDARD.
008400
008500* REGISTRO DE ENTRADA - UMA LINHA DE TEXTO DE ATE 60
008600* POSICOES COM OS CAMPOS SEPARADOS PELO CARACTER |.
008700 01  IMV-REG-ENTRADA.
008800     05  IMV-LINHA-TEXTO         PIC X(60).
008900     05  FILLER                  PIC X(02).
009000
009100************************************************************
009200
009300* AREAS DE TRABALHO DA CARGA - CONTADORES, SWITCHES,
009400* BUFFERS DE CONVERSAO E O REGISTRO MONTADO EM MEMORIA.
009500 WORKING-STORAGE SECTION.
009600
009700 01  ST-ERRO                     PIC X(02) VALUE "00".
009800
009900* INDICADOR DE FIM DE ARQUIVO - LIGADO PELO READ AT END
010000* E TESTADO NA CONDICAO DO PERFORM ... UNTIL DO LACO
010100* PRINCIPAL DE CARGA.
010200 01  WS-SWITCHES.
010300     05  WS-FIM-IMOVEL           PIC X(01) VALUE "N".
010400         88  FIM-IMOVEL                    VALUE "S".
010500     05  FILLER                  PIC X(09).
010600
010700* WS-QTD-IMOVEIS TAMBEM SERVE DE INDICE PARA LOCALIZAR O
010800* ENDERECO CORRESPONDENTE NA TABELA MONTADA POR SCE010.
010900 01  WS-CONTADORES.
011000     05  WS-QTD-IMOVEIS          PIC S9(4) COMP VALUE ZERO.
011100     05  WS-I                    PIC 9(04) COMP VALUE ZERO.
011200     05  WS-POS-ENCONTRADA       PIC 9(04) COMP VALUE ZERO.
011300     05  FILLER                  PIC X(06).
011400
011500* TAMANHO DO CAMPO CORRENTE NO TOKENIZADOR - ISOLADO EM
011600* 77, COMO DE COSTUME NA CASA PARA CONTADOR AVULSO.
011700 77  WS-TAMANHO-CAMPO            PIC 9(02) COMP VALUE ZERO.
011800* AREA DE MONTAGEM DA MENSAGEM DE ERRO EXIBIDA PELA ROTINA
011900* GENERICA ROT-MENS ANTES DO ABEND.
012000 01  MENS                        PIC X(60) VALUE SPACES.
012100
012200* TABELA DE TRABALHO COM OS 6 CAMPOS POSICIONAIS DE UMA
012300* LINHA DO IMOVDAT, PREENCHIDA A CADA REGISTRO LIDO.
012400 01  WS-CAMPOS-IMOVEL.
012500     05  WS-CAMPO OCCURS 6 TIMES PIC X(30).
012600     05  FILLER                  PIC X(02).
012700
012800* BUFFER GENERICO P/ CALCULO DE TAMANHO E CONVERSAO PARA
012900* MAIUSCULAS DE UM TOKEN VARIAVEL (VER PARAG. 2900/2950).
013000 01  WS-CAMPO-TOK.
013100     05  WS-CAMPO-TOK-X          PIC X(30).
013200 01  WS-CAMPO-TOK-R REDEFINES WS-CAMPO-TOK.
013300     05  WS-CAMPO-CHAR           PIC X(01) OCCURS 30 TIMES.
013400
013500* BUFFER P/ JUSTIFICAR A DIREITA E ZERAR A ESQUERDA UM
013600* CAMPO NUMERICO INTEIRO DE ATE 9 POSICOES (PRECO, Nr DE
013700* QUARTOS, METRAGEM).
013800 01  WS-AREA-NUM-X               PIC X(09) JUSTIFIED RIGHT
013900                                            VALUE SPACES.
014000 01  WS-AREA-NUM-9 REDEFINES WS-AREA-NUM-X PIC 9(09).
014100
014200* BUFFER P/ A PARTE DECIMAL DO PRECO (ZERA A DIREITA).
014300 01  WS-AREA-FRAC-X              PIC X(02) VALUE SPACES.
014400 01  WS-AREA-FRAC-9 REDEFINES WS-AREA-FRAC-X PIC 9(02).
014500
014600* CAMPOS AUXILIARES DA QUEBRA DO PRECO PELO PONTO DECIMAL -
014700* PREENCHIDOS POR 2300-EXTRAIR-PRECO ANTES DA CONVERSAO
014800* PARA WS-AREA-NUM-X/WS-AREA-FRAC-X.
014900 01  WS-PRECO-INT-TOK            PIC X(09) VALUE SPACES.
015000 01  WS-PRECO-FRAC-TOK           PIC X(02) VALUE SPACES.
015100
015200* AREA DE TRABALHO DA ROTINA GENERICA DE VERDADEIRO/FALSO
015300* (2510) - ENTRADA CRUA E SAIDA JA NORMALIZADA ("true "/
015400* "false").
015500 01  WS-BOOLEANO.
015600     05  WS-BOOL-ENTRADA         PIC X(30) VALUE SPACES.
015700     05  WS-BOOL-SAIDA           PIC X(05) VALUE SPACES.
015800     05  FILLER                  PIC X(05).
015900
016000* REGISTRO MONTADO EM MEMORIA PARA O IMOVEL CORRENTE - E
016100* GRAVADO NA TABELA FINAL (LK-TABELA-IMOVEIS) SOMENTE
016200* DEPOIS DE PASSAR POR TODAS AS VALIDACOES.
016300 01  IMV-IMOVEL-CORRENTE.
016400* LAYOUT COMUM DE IMOVEL, COMPARTILHADO COM SCE030 E COM
016500* A TABELA DE LINKAGE (LK-TABELA-IMOVEIS).
016600     COPY IMOV01.
016700
016800************************************************************
016900
017000* PARAMETROS RECEBIDOS DE SCE030: A TABELA DE ENDERECOS JA
017100* CARREGADA POR SCE010 (ENTRADA) E A TABELA DE IMOVEIS A
017200* SER MONTADA POR ESTE PROGRAMA (SAIDA).
017300 LINKAGE SECTION.
017400* CONTADOR E TABELA DE SAIDA - DEVOLVIDOS PREENCHIDOS A
017500* SCE030 AO FINAL DA CARGA.
017600 01  LK-QTD-IMOVEIS              PIC S9(4) COMP.
017700* TABELA DE SAIDA MONTADA POR ESTE PROGRAMA - DEVOLVIDA
017800* A SCE030 JUNTO COM O CONTADOR LK-QTD-IMOVEIS.
017900 01  LK-TABELA-IMOVEIS.
018000     05  LK-IMOVEL OCCURS 500 TIMES.
018100         COPY IMOV01.
018200* CONTADOR E TABELA DE ENTRADA - JA VEM PREENCHIDOS POR
018300* SCE010 QUANDO ESTE PROGRAMA E CHAMADO.
018400 01  LK-QTD-ENDERECOS            PIC S9(4) COMP.
018500* TABELA DE ENTRADA MONTADA POR SCE010 - USADA SOMENTE
018600* PARA LEITURA (VER 2350-JUNTAR-ENDERECO).
018700 01  LK-TABELA-ENDERECOS.
018800     05  LK-END-ENDERECO OCCURS 500 TIMES.
018900         COPY ENDER01.
019000
019100************************************************************
019200
019300* RECEBE E DEVOLVE AS QUATRO AREAS POR REFERENCIA - NAO HA
019400* COPIA DE TABELA GRANDE NA CHAMADA, SOMENTE OS ENDERECOS
019500* DE MEMORIA DOS GRUPOS DECLARADOS PELO CHAMADOR.
019600 PROCEDURE DIVISION USING LK-QTD-IMOVEIS
019700                          LK-TABELA-IMOVEIS
019800                          LK-QTD-ENDERECOS
019900                          LK-TABELA-ENDERECOS.
020000
020100* ROTINA PRINCIPAL DO SUBPROGRAMA. CHAMADA POR SCE030 (VIA
020200* CALL) UMA UNICA VEZ POR EXECUCAO DA CARGA DA CARTEIRA.
020300* SEQUENCIA: ABRE O IMOVDAT, LE E CLASSIFICA IMOVEL A
020400* IMOVEL ATE O FIM DO ARQUIVO, FECHA E DEVOLVE O CONTROLE.
020500* NAO HA REINICIO PARCIAL - QUALQUER REGISTRO INVALIDO
020600* ABORTA A CARGA INTEIRA (VER 9900-ABEND).
020700 0000-INICIO.
020800* ABRE O ARQUIVO DE ENTRADA - SE FALHAR, NEM CHEGA A
020900* TENTAR LER (VER TRATAMENTO DE STATUS ABAIXO).
021000     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-SAIDA.
021100* CARREGA E CLASSIFICA TODA A CARTEIRA EM MEMORIA.
021200     PERFORM 2000-CARREGAR-IMOVEIS THRU 2000-SAIDA.
021300* LIBERA O ARQUIVO ANTES DE DEVOLVER O CONTROLE A SCE030.
021400     PERFORM 8000-ENCERRAR THRU 8000-SAIDA.
021500* DEVOLVE O CONTROLE A SCE030 - AS QUATRO AREAS DE LINKAGE
021600* JA ESTAO ATUALIZADAS NESTE PONTO.
021700     GOBACK.
021800
021900**************** ABERTURA DO ARQUIVO **********************
022000
022100* SO EXISTE UM STATUS DE ERRO TRATADO COM MENSAGEM PROPRIA:
022200* O 35 (ARQUIVO NAO CADASTRADO/NAO ENCONTRADO NO SISTEMA DE
022300* ARQUIVOS). QUALQUER OUTRO STATUS DIFERENTE DE 00 CAI NO
022400* RAMO GENERICO DE ERRO DE ABERTURA.
022500 1000-ABRIR-ARQUIVOS.
022600* ABERTURA SOMENTE PARA LEITURA - ESTE PROGRAMA NUNCA
022700* GRAVA NO IMOVDAT.
022800     OPEN INPUT IMOVEL-FILE.
022900* SO DOIS DESFECHOS POSSIVEIS APOS A ABERTURA: SUCESSO,
023000* OU UM DOS DOIS ERROS TRATADOS ABAIXO.
023100     IF ST-ERRO NOT = "00"
023200       IF ST-ERRO = "35"
023300         MOVE "*** ARQUIVO IMOVDAT NAO ENCONTRADO ***"
023400                                                  TO MENS
023500         PERFORM ROT-MENS THRU ROT-MENS-FIM
023600         PERFORM 9900-ABEND THRU 9900-SAIDA
023700       ELSE
023800         MOVE "*** ERRO NA ABERTURA DO IMOVDAT ***" TO MENS
023900         PERFORM ROT-MENS THRU ROT-MENS-FIM
024000         PERFORM 9900-ABEND THRU 9900-SAIDA.
024100* FIM DE 1000 - RETORNA AO PERFORM CHAMADOR.
024200 1000-SAIDA.
024300     EXIT.
024400
024500************** LACO DE CARGA DO ARQUIVO *******************
024600
024700* LACO PRINCIPAL DE CARGA - UMA VOLTA POR LINHA DO IMOVDAT.
024800* A CONDICAO DE PARADA (FIM-IMOVEL) SO E LIGADA PELO READ
024900* AT END DE 2010-LER-IMOVEL.
025000 2000-CARREGAR-IMOVEIS.
025100     PERFORM 2010-LER-IMOVEL THRU 2010-SAIDA
025200* CONDICAO DE PARADA TESTADA NO TOPO - SE O ARQUIVO VIER
025300* VAZIO, O CORPO DO PERFORM NUNCA EXECUTA.
025400         UNTIL FIM-IMOVEL.
025500* FIM DE 2000 - RETORNA AO PERFORM CHAMADOR.
025600 2000-SAIDA.
025700     EXIT.
025800
025900**************** LEITURA DE UM IMOVEL ***********************
026000* LE UMA LINHA, CONTA, QUEBRA NOS CAMPOS DELIMITADOS POR |,
026100* EXTRAI O PRECO, JUNTA O ENDERECO CORRESPONDENTE (RECEBIDO
026200* DE SCE010), CLASSIFICA O TIPO E GRAVA NA TABELA. QUALQUER
026300* FALHA DE VALIDACAO EM UMA DESTAS ETAPAS ABORTA A CARGA.
026400 2010-LER-IMOVEL.
026500* NAO HA REGISTRO DE CONTROLE/TRAILER NO IMOVDAT - O FIM
026600* DE ARQUIVO E A UNICA CONDICAO DE PARADA DO LACO.
026700     READ IMOVEL-FILE
026800         AT END
026900* LIGA O SWITCH DE FIM E SAI IMEDIATAMENTE, SEM PROCESSAR
027000* CAMPO NENHUM DO REGISTRO FANTASMA DO AT END.
027100           MOVE "S" TO WS-FIM-IMOVEL
027200* SAI DIRETO PARA O FIM DO PARAGRAFO SEM INCREMENTAR O
027300* CONTADOR NEM PROCESSAR CAMPO NENHUM.
027400           GO TO 2010-SAIDA.
027500* CONTADOR DE REGISTROS LIDOS - USADO TAMBEM PARA LOCALIZAR
027600* O ENDERECO CORRESPONDENTE (VER 2350) E NA MENSAGEM DE
027700* ABEND, PARA APONTAR QUAL IMOVEL FALHOU.
027800     ADD 1 TO WS-QTD-IMOVEIS.
027900* ZERA O REGISTRO ANTES DE MONTAR O IMOVEL CORRENTE - EVITA
028000* RESIDUO DE UM REGISTRO DE OUTRO RAMO (EX.: CAMPOS DE
028100* VAREJO SOBRANDO EM UM IMOVEL RESIDENCIAL).
028200     MOVE SPACES TO IMV-IMOVEL-CORRENTE.
028300* SEPARA A LINHA CRUA NOS SEUS 6 CAMPOS POSICIONAIS.
028400     PERFORM 2100-QUEBRAR-LINHA-IMOVEL THRU 2100-SAIDA.
028500* CONVERTE O CAMPO 1 (TEXTO) NO VALOR NUMERICO DO PRECO.
028600     PERFORM 2300-EXTRAIR-PRECO THRU 2300-SAIDA.
028700* ANEXA O ENDERECO DE MESMA POSICAO NA TABELA DE SCE010.
028800     PERFORM 2350-JUNTAR-ENDERECO THRU 2350-SAIDA.
028900* DECIDE O RAMO (RESIDENCIAL/COMERCIAL/VAREJO) E VALIDA
029000* OS DEMAIS CAMPOS DE ACORDO COM O RAMO ESCOLHIDO.
029100     PERFORM 2200-CLASSIFICAR-IMOVEL THRU 2200-SAIDA.
029200* GRAVA (OU SOBRESCREVE, SE O ID JA EXISTIA) NA TABELA
029300* FINAL QUE SERA DEVOLVIDA A SCE030 POR LINKAGE.
029400     PERFORM 2800-GRAVAR-TABELA-IMOVEIS THRU 2800-SAIDA.
029500* FIM DE 2010 - RETORNA AO PERFORM CHAMADOR.
029600 2010-SAIDA.
029700     EXIT.
029800
029900**************** QUEBRA DA LINHA EM CAMPOS ******************
030000* LAYOUT DA LINHA DO IMOVDAT (6 CAMPOS SEPARADOS POR |):
030100*  CAMPO 1 - PRECO (INTEIRO.CENTAVOS)
030200*  CAMPO 2 - VARIA CONFORME O TIPO (QUARTOS OU "COMMERCIAL")
030300*  CAMPO 3 - VARIA CONFORME O TIPO (PISCINA OU ID)
030400*  CAMPO 4 - VARIA CONFORME O TIPO ("RESIDENCE" OU DOCA)
030500*  CAMPO 5 - VARIA CONFORME O TIPO (ID OU ACESSO A RODOVIA)
030600*  CAMPO 6 - VARIA CONFORME O TIPO (STRATA OU NAO USADO)
030700 2100-QUEBRAR-LINHA-IMOVEL.
030800* LIMPA A TABELA DE CAMPOS ANTES DE CADA QUEBRA - EVITA
030900* RESIDUO DE UMA LINHA MAIS LONGA LIDA ANTERIORMENTE.
031000     MOVE SPACES TO WS-CAMPOS-IMOVEL.
031100* SEIS DESTINOS FIXOS - REGISTROS COM MAIS OU MENOS CAMPOS
031200* DO QUE O ESPERADO SIMPLESMENTE DEIXAM SOBRA OU FICAM COM
031300* CAMPO EM BRANCO, SEM ERRO EXPLICITO DO UNSTRING.
031400     UNSTRING IMV-LINHA-TEXTO DELIMITED BY "|"
031500         INTO WS-CAMPO (1) WS-CAMPO (2) WS-CAMPO (3)
031600              WS-CAMPO (4) WS-CAMPO (5) WS-CAMPO (6).
031700* FIM DE 2100 - RETORNA AO PERFORM CHAMADOR.
031800 2100-SAIDA.
031900     EXIT.
032000
032100* A ORDEM DE LEITURA DO IMOVEL (WS-QTD-IMOVEIS) E A MESMA
032200* POSICAO DO ENDERECO CORRESPONDENTE NA TABELA DE SCE010.
032300* SE SCE010 CARREGOU MENOS ENDERECOS DO QUE IMOVEIS LIDOS
032400* ATE AQUI, OS DOIS ARQUIVOS DE ENTRADA ESTAO DESALINHADOS
032500* E A CARGA E ABORTADA - NAO HA COMO ADIVINHAR O ENDERECO.
032600 2350-JUNTAR-ENDERECO.
032700* GUARDA DE CONSISTENCIA ENTRE OS DOIS ARQUIVOS DE ENTRADA
032800* DA CARGA - SEM ELA, UM IMOVEL FICARIA COM ENDERECO
032900* ZERADO OU DE OUTRO IMOVEL.
033000     IF WS-QTD-IMOVEIS > LK-QTD-ENDERECOS
033100* MENSAGEM INCLUI O CONTADOR ATUAL (WS-QTD-IMOVEIS) NA
033200* VARIAVEL MENS PARA IDENTIFICAR O REGISTRO PROBLEMATICO.
033300       MOVE "*** IMOVEL SEM ENDERECO CORRESPONDENTE ***"
033400                                                  TO MENS
033500       PERFORM ROT-MENS THRU ROT-MENS-FIM
033600       PERFORM 9900-ABEND THRU 9900-SAIDA.
033700     MOVE LK-END-ENDERECO (WS-QTD-IMOVEIS)
033800         TO IMV-ENDERECO OF IMV-IMOVEL-CORRENTE.
033900* FIM DE 2350 - RETORNA AO PERFORM CHAMADOR.
034000 2350-SAIDA.
034100     EXIT.
034200
034300**************** EXTRACAO DO PRECO (CAMPO 1) ***************
034400
034500* O PRECO VEM NO FORMATO INTEIRO.CENTAVOS (PONTO COMO
034600* SEPARADOR DECIMAL). A PARTE INTEIRA E JUSTIFICADA A
034700* DIREITA E ZERADA A ESQUERDA (ATE 9 DIGITOS); A PARTE
034800* DECIMAL E ZERADA A DIREITA (SEMPRE 2 DIGITOS).
034900 2300-EXTRAIR-PRECO.
035000* LIMPA A AREA ANTES DO UNSTRING - EVITA LIXO DE UM PRECO
035100* ANTERIOR MENOR APARECER NA PARTE NAO PREENCHIDA.
035200     MOVE SPACES TO WS-PRECO-INT-TOK WS-PRECO-FRAC-TOK.
035300* SEPARA A PARTE INTEIRA DA PARTE DECIMAL PELO PONTO -
035400* SE NAO HOUVER PONTO, TUDO VAI PARA A PARTE INTEIRA.
035500     UNSTRING WS-CAMPO (1) DELIMITED BY "."
035600         INTO WS-PRECO-INT-TOK WS-PRECO-FRAC-TOK.
035700* REUTILIZA A ROTINA GENERICA DE TAMANHO (2900) PARA SABER
035800* QUANTOS DIGITOS TEM A PARTE INTEIRA DO PRECO.
035900     MOVE WS-PRECO-INT-TOK TO WS-CAMPO-TOK-X.
036000     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
036100* PRECO SEM DIGITOS OU COM MAIS DE 9 DIGITOS NA PARTE
036200* INTEIRA NAO E ACEITO PELA CARGA.
036300     IF WS-TAMANHO-CAMPO = ZERO OR WS-TAMANHO-CAMPO > 9
036400       MOVE "*** PRECO DO IMOVEL INVALIDO ***" TO MENS
036500       PERFORM ROT-MENS THRU ROT-MENS-FIM
036600       PERFORM 9900-ABEND THRU 9900-SAIDA.
036700* JUSTIFICA A DIREITA E PREENCHE COM ZEROS A ESQUERDA.
036800     MOVE SPACES TO WS-AREA-NUM-X.
036900     MOVE WS-CAMPO-TOK-X (1:WS-TAMANHO-CAMPO)
037000                               TO WS-AREA-NUM-X.
037100     INSPECT WS-AREA-NUM-X REPLACING LEADING SPACE BY "0".
037200* CONFERE SE SOBROU ALGUM CARACTER NAO NUMERICO APOS O
037300* PREENCHIMENTO COM ZEROS A ESQUERDA.
037400     IF WS-AREA-NUM-X IS NOT IMOVEL-VALIDO
037500       MOVE "*** PRECO DO IMOVEL INVALIDO ***" TO MENS
037600       PERFORM ROT-MENS THRU ROT-MENS-FIM
037700       PERFORM 9900-ABEND THRU 9900-SAIDA.
037800* LINHA DE COMPATIBILIDADE - MANTIDA PARA NAO ALTERAR O
037900* TAMANHO/POSICAO DO CAMPO REDEFINIDO ANTES DA CARGA.
038000     MOVE WS-AREA-FRAC-X TO WS-AREA-FRAC-X.
038100* A PARTE DECIMAL E ZERADA A DIREITA, AO CONTRARIO DA
038200* PARTE INTEIRA, QUE E ZERADA A ESQUERDA.
038300     MOVE WS-PRECO-FRAC-TOK TO WS-AREA-FRAC-X.
038400     INSPECT WS-AREA-FRAC-X REPLACING TRAILING SPACE BY "0".
038500* SEM PARTE DECIMAL INFORMADA, ASSUME CENTAVOS ZERO.
038600     IF WS-PRECO-FRAC-TOK = SPACES
038700* CENTAVOS ZERO QUANDO O IMOVEL FOI INFORMADO SEM PARTE
038800* DECIMAL NO PRECO.
038900       MOVE ZERO TO WS-AREA-FRAC-9.
039000* MONTA O PRECO FINAL: PARTE INTEIRA MAIS A PARTE
039100* DECIMAL DIVIDIDA POR 100.
039200     COMPUTE IMV-PRECO OF IMV-IMOVEL-CORRENTE =
039300         WS-AREA-NUM-9 + (WS-AREA-FRAC-9 / 100).
039400* FIM DE 2300 - RETORNA AO PERFORM CHAMADOR.
039500 2300-SAIDA.
039600     EXIT.
039700
039800**************** CLASSIFICACAO DO IMOVEL *******************
039900* REGRA: SE O CAMPO 4 (LEIAUTE RESIDENCIAL) FOR "RESIDEN-
040000* CE" O IMOVEL E RESIDENCIAL; SENAO SE O CAMPO 2 (LEIAUTE
040100* COMERCIAL/VAREJO) FOR "COMMERCIAL" E COMERCIAL; SENAO E
040200* VAREJO. ESTA E A MESMA REGRA POSICIONAL DO SISTEMA
040300* ORIGINAL DE CADASTRO DE PRODUTOS/FORNECEDORES.
040400
040500* A CLASSIFICACAO E SEMPRE FEITA PELOS MESMOS DOIS CAMPOS
040600* POSICIONAIS (4 E 2), NUNCA POR UM CAMPO DE TIPO EXPLICITO
040700* NA LINHA DE ENTRADA.
040800 2200-CLASSIFICAR-IMOVEL.
040900* A COMPARACAO E SEMPRE FEITA EM MAIUSCULAS PARA NAO
041000* DEPENDER DE COMO O ARQUIVO DE ORIGEM GRAVOU O TEXTO.
041100     MOVE WS-CAMPO (4) TO WS-CAMPO-TOK-X.
041200* PADRONIZA EM MAIUSCULAS ANTES DE COMPARAR COM OS
041300* LITERAIS "RESIDENCE"/"COMMERCIAL".
041400     PERFORM 2950-CONVERTER-MAIUSCULO THRU 2950-SAIDA.
041500* SE NAO FOR RESIDENCIAL, O DESEMPATE ENTRE COMERCIAL E
041600* VAREJO E FEITO PELO CAMPO 2 NO ELSE ABAIXO.
041700     IF WS-CAMPO-TOK-X (1:9) = "RESIDENCE"
041800       PERFORM 2500-VALIDAR-RESIDENCIA THRU 2500-SAIDA
041900     ELSE
042000* SE NAO FOR RESIDENCIAL, REUTILIZA O MESMO CAMPO-TOK
042100* PARA TESTAR O SEGUNDO CRITERIO NO CAMPO 2.
042200       MOVE WS-CAMPO (2) TO WS-CAMPO-TOK-X
042300       PERFORM 2950-CONVERTER-MAIUSCULO THRU 2950-SAIDA
042400* SEGUNDO E ULTIMO CRITERIO POSICIONAL - QUALQUER COISA
042500* DIFERENTE DE "COMMERCIAL" CAI NO RAMO DE VAREJO.
042600       IF WS-CAMPO-TOK-X (1:10) = "COMMERCIAL"
042700         PERFORM 2600-VALIDAR-COMERCIAL THRU 2600-SAIDA
042800       ELSE
042900         PERFORM 2700-VALIDAR-VAREJO THRU 2700-SAIDA.
043000* FIM DE 2200 - RETORNA AO PERFORM CHAMADOR.
043100 2200-SAIDA.
043200     EXIT.
043300
043400********************* RAMO RESIDENCIAL *********************
043500
043600* CAMPO 2 = QUARTOS (1 A 20); CAMPO 3 = PISCINA (true/false);
043700* CAMPO 5 = ID DO IMOVEL; CAMPO 6 = STRATA (true/false).
043800 2500-VALIDAR-RESIDENCIA.
043900* GRAVA O TIPO E SO DEPOIS VALIDA OS DEMAIS CAMPOS - SE A
044000* VALIDACAO FALHAR MAIS ADIANTE, A CARGA ABORTA DO MESMO
044100* JEITO, ENTAO A ORDEM NAO CAUSA INCONSISTENCIA.
044200     MOVE "residence" TO IMV-TIPO OF IMV-IMOVEL-CORRENTE.
044300* QUARTOS TAMBEM PASSA PELA ROTINA GENERICA DE TAMANHO
044400* ANTES DE SER JUSTIFICADO E VALIDADO.
044500* CAMPO 2 SO E USADO PARA O SEGUNDO CRITERIO DE
044600* CLASSIFICACAO QUANDO O IMOVEL NAO E RESIDENCIAL.
044700     MOVE WS-CAMPO (2) TO WS-CAMPO-TOK-X.
044800     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
044900     MOVE SPACES TO WS-AREA-NUM-X.
045000     MOVE WS-CAMPO-TOK-X (1:WS-TAMANHO-CAMPO)
045100                               TO WS-AREA-NUM-X.
045200     INSPECT WS-AREA-NUM-X REPLACING LEADING SPACE BY "0".
045300* QUARTOS TEM DE SER UM NUMERO - CAMPO EM BRANCO OU COM
045400* LETRA E REJEITADO AQUI.
045500     IF WS-TAMANHO-CAMPO = ZERO
045600         OR WS-AREA-NUM-X IS NOT IMOVEL-VALIDO
045700       MOVE "*** QUARTOS INVALIDO ***" TO MENS
045800       PERFORM ROT-MENS THRU ROT-MENS-FIM
045900       PERFORM 9900-ABEND THRU 9900-SAIDA.
046000* FAIXA DE NEGOCIO: IMOVEL RESIDENCIAL TEM DE 1 A 20
046100* QUARTOS - FORA DISSO E CONSIDERADO ENTRADA INVALIDA.
046200     IF WS-AREA-NUM-9 < 1 OR WS-AREA-NUM-9 > 20
046300       MOVE "*** QUARTOS FORA DA FAIXA 1-20 ***" TO MENS
046400       PERFORM ROT-MENS THRU ROT-MENS-FIM
046500       PERFORM 9900-ABEND THRU 9900-SAIDA.
046600* SO GRAVA NO REGISTRO FINAL DEPOIS DE PASSAR NAS DUAS
046700* VALIDACOES ACIMA (NUMERICO E FAIXA 1-20).
046800     MOVE WS-AREA-NUM-9
046900         TO IMV-QUARTOS OF IMV-IMOVEL-CORRENTE.
047000* PISCINA E STRATA SAO OS DOIS INDICADORES BOOLEANOS DO
047100* RAMO RESIDENCIAL - AMBOS PASSAM PELA MESMA ROTINA
047200* GENERICA DE CONVERSAO (2510).
047300     MOVE WS-CAMPO (3) TO WS-BOOL-ENTRADA.
047400     PERFORM 2510-PARSE-BOOLEANO THRU 2510-SAIDA.
047500     MOVE WS-BOOL-SAIDA
047600         TO IMV-PISCINA OF IMV-IMOVEL-CORRENTE.
047700* STRATA E O SEGUNDO BOOLEANO DO RAMO RESIDENCIAL.
047800     MOVE WS-CAMPO (6) TO WS-BOOL-ENTRADA.
047900     PERFORM 2510-PARSE-BOOLEANO THRU 2510-SAIDA.
048000     MOVE WS-BOOL-SAIDA
048100         TO IMV-STRATA OF IMV-IMOVEL-CORRENTE.
048200* CAMPO 5 GUARDA O ID NESTE RAMO - VALIDADO POR ULTIMO,
048300* DEPOIS DOS DEMAIS CAMPOS DO IMOVEL RESIDENCIAL.
048400     MOVE WS-CAMPO (5) TO WS-CAMPO-TOK-X.
048500     PERFORM 2450-VALIDAR-ID-IMOVEL THRU 2450-SAIDA.
048600* FIM DE 2500 - RETORNA AO PERFORM CHAMADOR.
048700 2500-SAIDA.
048800     EXIT.
048900
049000********************** RAMO COMERCIAL **********************
049100
049200* CAMPO 3 = ID DO IMOVEL; CAMPO 4 = DOCA DE CARGA (true/
049300* false); CAMPO 5 = ACESSO A RODOVIA (true/false). NAO HA
049400* VALIDACAO DE FAIXA NUMERICA NESTE RAMO - SO BOOLEANOS.
049500 2600-VALIDAR-COMERCIAL.
049600* GRAVA O TIPO NO MESMO FORMATO EM QUE A CARTEIRA CONSULTA
049700* POR TIPO EM SCE030 (MINUSCULO, SEM ACENTO).
049800     MOVE "commercial" TO IMV-TIPO OF IMV-IMOVEL-CORRENTE.
049900* DOCA DE CARGA E O PRIMEIRO BOOLEANO DO RAMO COMERCIAL.
050000     MOVE WS-CAMPO (4) TO WS-BOOL-ENTRADA.
050100     PERFORM 2510-PARSE-BOOLEANO THRU 2510-SAIDA.
050200     MOVE WS-BOOL-SAIDA
050300         TO IMV-DOCA-CARGA OF IMV-IMOVEL-CORRENTE.
050400* ACESSO A RODOVIA E O SEGUNDO BOOLEANO DO RAMO COMERCIAL.
050500* ESTACIONAMENTO E O UNICO BOOLEANO DO RAMO DE VAREJO.
050600     MOVE WS-CAMPO (5) TO WS-BOOL-ENTRADA.
050700     PERFORM 2510-PARSE-BOOLEANO THRU 2510-SAIDA.
050800     MOVE WS-BOOL-SAIDA
050900         TO IMV-ACESSO-RODOVIA OF IMV-IMOVEL-CORRENTE.
051000* CAMPO 3 GUARDA O ID NESTE RAMO.
051100     MOVE WS-CAMPO (3) TO WS-CAMPO-TOK-X.
051200     PERFORM 2450-VALIDAR-ID-IMOVEL THRU 2450-SAIDA.
051300* FIM DE 2600 - RETORNA AO PERFORM CHAMADOR.
051400 2600-SAIDA.
051500     EXIT.
051600
051700********************** RAMO DE VAREJO **********************
051800
051900* CAMPO 3 = ID DO IMOVEL; CAMPO 4 = METRAGEM (M2, ATE 7
052000* DIGITOS); CAMPO 5 = ESTACIONAMENTO (true/false).
052100 2700-VALIDAR-VAREJO.
052200* TERCEIRO E ULTIMO VALOR POSSIVEL DE TIPO - QUALQUER
052300* IMOVEL QUE NAO CAIU NOS DOIS RAMOS ANTERIORES.
052400     MOVE "retail" TO IMV-TIPO OF IMV-IMOVEL-CORRENTE.
052500* METRAGEM SEGUE O MESMO ROTEIRO DE TAMANHO/JUSTIFICACAO/
052600* VALIDACAO NUMERICA USADO NO PRECO E NOS QUARTOS.
052700     MOVE WS-CAMPO (4) TO WS-CAMPO-TOK-X.
052800     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
052900     MOVE SPACES TO WS-AREA-NUM-X.
053000     MOVE WS-CAMPO-TOK-X (1:WS-TAMANHO-CAMPO)
053100                               TO WS-AREA-NUM-X.
053200     INSPECT WS-AREA-NUM-X REPLACING LEADING SPACE BY "0".
053300* MESMA REGRA DE VALIDACAO NUMERICA JA USADA NO PRECO E
053400* NOS QUARTOS, REAPROVEITADA AQUI PARA A METRAGEM.
053500     IF WS-TAMANHO-CAMPO = ZERO
053600         OR WS-AREA-NUM-X IS NOT IMOVEL-VALIDO
053700       MOVE "*** METRAGEM INVALIDA ***" TO MENS
053800       PERFORM ROT-MENS THRU ROT-MENS-FIM
053900       PERFORM 9900-ABEND THRU 9900-SAIDA.
054000* METRAGEM NAO TEM FAIXA MINIMA/MAXIMA DE NEGOCIO - SO
054100* PRECISA SER UM NUMERO VALIDO DE ATE 7 DIGITOS.
054200     MOVE WS-AREA-NUM-9
054300         TO IMV-METRAGEM OF IMV-IMOVEL-CORRENTE.
054400* ESTACIONAMENTO E O UNICO CAMPO BOOLEANO DO RAMO DE
054500* VAREJO - OS DEMAIS SAO NUMERICOS OU O ID.
054600     MOVE WS-CAMPO (5) TO WS-BOOL-ENTRADA.
054700     PERFORM 2510-PARSE-BOOLEANO THRU 2510-SAIDA.
054800     MOVE WS-BOOL-SAIDA
054900         TO IMV-ESTACIONAMENTO OF IMV-IMOVEL-CORRENTE.
055000     MOVE WS-CAMPO (3) TO WS-CAMPO-TOK-X.
055100     PERFORM 2450-VALIDAR-ID-IMOVEL THRU 2450-SAIDA.
055200* FIM DE 2700 - RETORNA AO PERFORM CHAMADOR.
055300 2700-SAIDA.
055400     EXIT.
055500
055600**************** VALIDACAO DO ID DO IMOVEL *****************
055700* A ROTINA CHAMADORA DEVE MOVER O CAMPO A VALIDAR PARA
055800* WS-CAMPO-TOK-X ANTES DE EXECUTAR ESTE PARAGRAFO.
055900
056000* O ID E A CHAVE DE JUNCAO NA TABELA FINAL (VER 2800) - POR
056100* ISSO A FAIXA DE TAMANHO E RESTRITA (1 A 6 POSICOES).
056200 2450-VALIDAR-ID-IMOVEL.
056300* ID TEM DE TER PELO MENOS 1 E NO MAXIMO 6 POSICOES
056400* PREENCHIDAS - SEM ISSO NAO HA CHAVE PARA A TABELA.
056500     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
056600     IF WS-TAMANHO-CAMPO = ZERO OR WS-TAMANHO-CAMPO > 6
056700       MOVE "*** ID DO IMOVEL INVALIDO (1-6 POS) ***"
056800                                                  TO MENS
056900       PERFORM ROT-MENS THRU ROT-MENS-FIM
057000       PERFORM 9900-ABEND THRU 9900-SAIDA.
057100     MOVE WS-CAMPO-TOK-X
057200* GRAVA O ID JA VALIDADO NO REGISTRO FINAL DO IMOVEL
057300* CORRENTE.
057400         TO IMV-ID OF IMV-IMOVEL-CORRENTE.
057500* FIM DE 2450 - RETORNA AO PERFORM CHAMADOR.
057600 2450-SAIDA.
057700     EXIT.
057800
057900*************** ROTINA GEN. VERDADEIRO/FALSO ***************
058000* REGRA: SOMENTE O LITERAL "true"
058100* (EXATO, SENSIVEL A MAIUSCULA/MINUSCULA) MAPEIA PARA
058200* VERDADEIRO. QUALQUER OUTRO VALOR MAPEIA PARA FALSO.
058300
058400* USADA PELOS TRES RAMOS DE CLASSIFICACAO PARA OS CAMPOS
058500* DE PISCINA, STRATA, DOCA DE CARGA, ACESSO A RODOVIA E
058600* ESTACIONAMENTO - TODOS COM A MESMA REGRA DE CONVERSAO.
058700 2510-PARSE-BOOLEANO.
058800* SOMENTE O LITERAL EXATO "true" (MINUSCULO) MAPEIA PARA
058900* VERDADEIRO - QUALQUER VARIACAO DE CAIXA MAPEIA PARA FALSO.
059000     IF WS-BOOL-ENTRADA = "true"
059100       MOVE "true " TO WS-BOOL-SAIDA
059200     ELSE
059300       MOVE "false" TO WS-BOOL-SAIDA.
059400* FIM DE 2510 - RETORNA AO PERFORM CHAMADOR.
059500 2510-SAIDA.
059600     EXIT.
059700
059800**************** ROTINA GENERICA DE TAMANHO ****************
059900* DEVOLVE EM WS-TAMANHO-CAMPO A POSICAO DO ULTIMO CARACTER
060000* NAO BRANCO DE WS-CAMPO-TOK-X (ZERO SE TODO EM BRANCO).
060100
060200* USADA TAMBEM PELA VALIDACAO DE PRECO, QUARTOS, METRAGEM
060300* E ID - QUALQUER CAMPO QUE PRECISE SABER QUANTOS
060400* CARACTERES UTEIS FORAM DIGITADOS.
060500 2900-CALC-TAMANHO.
060600* COMECA DO FIM DO CAMPO (30 POSICOES) PARA ACHAR O
060700* ULTIMO CARACTER OCUPADO.
060800     MOVE 30 TO WS-I.
060900* LACO CONTROLADO POR GO TO - ESTILO PADRAO DA CASA PARA
061000* PERCORRER UMA TABELA DE CARACTERES DE TRAS PARA FRENTE.
061100 2900-CALC-LOOP.
061200* PERCORRE DA ULTIMA POSICAO PARA A PRIMEIRA - PARA NO
061300* PRIMEIRO CARACTER NAO BRANCO ENCONTRADO.
061400     IF WS-I = ZERO
061500* CAMPO TOTALMENTE EM BRANCO - TAMANHO ZERO, SEM
061600* CARACTER UTIL ENCONTRADO.
061700       MOVE ZERO TO WS-TAMANHO-CAMPO
061800       GO TO 2900-SAIDA.
061900     IF WS-CAMPO-CHAR (WS-I) NOT = SPACE
062000       MOVE WS-I TO WS-TAMANHO-CAMPO
062100       GO TO 2900-SAIDA.
062200     SUBTRACT 1 FROM WS-I.
062300     GO TO 2900-CALC-LOOP.
062400* FIM DE 2900 - RETORNA AO PERFORM CHAMADOR.
062500 2900-SAIDA.
062600     EXIT.
062700
062800************** ROTINA GENERICA DE MAIUSCULAS ***************
062900* CONVERTE WS-CAMPO-TOK-X PARA MAIUSCULAS, POSICAO A
063000* POSICAO, SEM USO DE FUNCAO INTRINSECA.
063100
063200* NAO USA A FUNCAO INTRINSECA DE CONVERSAO - PADRAO DA
063300* CASA NA EPOCA EM QUE ESTE PROGRAMA FOI ESCRITO.
063400 2950-CONVERTER-MAIUSCULO.
063500* MESMA ROTINA GENERICA DE MAIUSCULAS USADA NA
063600* CLASSIFICACAO DO TIPO DE IMOVEL (VER 2200).
063700     INSPECT WS-CAMPO-TOK-X REPLACING
063800         ALL "a" BY "A" ALL "b" BY "B" ALL "c" BY "C"
063900         ALL "d" BY "D" ALL "e" BY "E" ALL "f" BY "F"
064000         ALL "g" BY "G" ALL "h" BY "H" ALL "i" BY "I"
064100         ALL "j" BY "J" ALL "k" BY "K" ALL "l" BY "L"
064200         ALL "m" BY "M" ALL "n" BY "N" ALL "o" BY "O"
064300         ALL "p" BY "P" ALL "q" BY "Q" ALL "r" BY "R"
064400         ALL "s" BY "S" ALL "t" BY "T" ALL "u" BY "U"
064500         ALL "v" BY "V" ALL "w" BY "W" ALL "x" BY "X"
064600         ALL "y" BY "Y" ALL "z" BY "Z".
064700* FIM DE 2950 - RETORNA AO PERFORM CHAMADOR.
064800 2950-SAIDA.
064900     EXIT.
065000
065100*************** JUNCAO NA TABELA DE IMOVEIS ****************
065200* BUSCA LINEAR PELO ID; SE JA EXISTE, SOBRESCREVE (ULTIMA
065300* GRAVACAO PREVALECE); SENAO, INCLUI NOVA POSICAO.
065400
065500* BUSCA LINEAR SEGUIDA DE GRAVACAO - VER O CABECALHO DA
065600* SECAO ACIMA PARA A REGRA DE SOBRESCRITA POR ID.
065700 2800-GRAVAR-TABELA-IMOVEIS.
065800* ZERO SINALIZA "AINDA NAO ENCONTRADO" PARA O LACO DE
065900* BUSCA ABAIXO.
066000     MOVE ZERO TO WS-POS-ENCONTRADA.
066100* SEMPRE COMECA A BUSCA NA PRIMEIRA POSICAO DA TABELA.
066200     MOVE 1 TO WS-I.
066300* PERCORRE A TABELA DA POSICAO 1 ATE O FIM ATUAL, PARANDO
066400* NO PRIMEIRO ID IGUAL OU AO CHEGAR NO LIMITE.
066500 2800-BUSCA-LOOP.
066600* BUSCA SEQUENCIAL PELO ID NA TABELA JA MONTADA - A
066700* CARTEIRA E PEQUENA (ATE 500 POSICOES) E NAO JUSTIFICA
066800* UMA ROTINA DE BUSCA BINARIA.
066900     IF WS-I > LK-QTD-IMOVEIS
067000       GO TO 2800-BUSCA-FIM.
067100* COMPARACAO PELO ID - CHAVE UNICA DA CARTEIRA DE
067200* IMOVEIS.
067300     IF IMV-ID OF LK-IMOVEL (WS-I) =
067400                  IMV-ID OF IMV-IMOVEL-CORRENTE
067500       MOVE WS-I TO WS-POS-ENCONTRADA
067600       GO TO 2800-BUSCA-FIM.
067700     ADD 1 TO WS-I.
067800     GO TO 2800-BUSCA-LOOP.
067900 2800-BUSCA-FIM.
068000* ID NOVO: ABRE UMA POSICAO NO FIM DA TABELA. ID JA
068100* EXISTENTE: REGRAVA POR CIMA DA POSICAO ENCONTRADA.
068200     IF WS-POS-ENCONTRADA = ZERO
068300* NAO ACHOU: ABRE UMA POSICAO NOVA NO FIM DA TABELA
068400* ANTES DE GRAVAR.
068500       ADD 1 TO LK-QTD-IMOVEIS
068600       MOVE LK-QTD-IMOVEIS TO WS-POS-ENCONTRADA.
068700     MOVE IMV-IMOVEL-CORRENTE
068800         TO LK-IMOVEL (WS-POS-ENCONTRADA).
068900* FIM DE 2800 - RETORNA AO PERFORM CHAMADOR.
069000 2800-SAIDA.
069100     EXIT.
069200
069300******************* ENCERRAMENTO NORMAL ********************
069400
069500* FECHA O IMOVDAT. A TABELA MONTADA EM MEMORIA (LK-TABELA-
069600* IMOVEIS) PERMANECE COM O CHAMADOR (SCE030) POR LINKAGE -
069700* ESTE PROGRAMA NAO GRAVA ARQUIVO DE SAIDA NENHUM.
069800 8000-ENCERRAR.
069900* FECHA O ARQUIVO DE ENTRADA - NAO HA ARQUIVO DE SAIDA
070000* PARA FECHAR NESTE PROGRAMA.
070100     CLOSE IMOVEL-FILE.
070200* FIM DE 8000 - RETORNA AO PERFORM CHAMADOR.
070300 8000-SAIDA.
070400     EXIT.
070500
070600***************** ABORTO DA CARGA (ABEND) ******************
070700
070800* PARADA ANORMAL COM RETURN-CODE 16 - PADRAO DA CASA PARA
070900* ERRO DE CONTEUDO/VALIDACAO EM CARGA BATCH (DIFERENTE DE
071000* ERRO DE AMBIENTE, QUE USARIA OUTRA FAIXA DE CODIGO).
071100 9900-ABEND.
071200* IDENTIFICA O PROGRAMA E O NUMERO SEQUENCIAL DO REGISTRO
071300* QUE CAUSOU O ABORTO, PARA FACILITAR A LOCALIZACAO NO
071400* IMOVDAT PELA EQUIPE DE SUPORTE.
071500     DISPLAY "SCE020 - CARGA ABORTADA NO IMOVEL "
071600             WS-QTD-IMOVEIS " - REGISTRO INVALIDO".
071700* ENCERRAMENTO NORMAL - SEM MENSAGEM DE CONSOLE, AO
071800* CONTRARIO DO ABEND ABAIXO.
071900     CLOSE IMOVEL-FILE.
072000* RETURN-CODE 16 SINALIZA PARA O JOB/SCE030 QUE A CARGA
072100* NAO TERMINOU NORMALMENTE.
072200     MOVE 16 TO RETURN-CODE.
072300     STOP RUN.
072400* FIM DE 9900 - RETORNA AO PERFORM CHAMADOR.
072500 9900-SAIDA.
072600     EXIT.
072700
072800******************** ROTINA DE MENSAGEM ********************
072900
073000* ROTINA GENERICA DE EXIBICAO DE MENSAGEM NO CONSOLE - TODO
073100* PARAGRAFO DE VALIDACAO MONTA O TEXTO EM MENS E CHAMA ESTA
073200* ROTINA ANTES DE ABORTAR VIA 9900-ABEND.
073300 ROT-MENS.
073400* PREFIXA A MENSAGEM COM O NOME DO PROGRAMA - CONVENCAO DA
073500* CASA PARA IDENTIFICAR A ORIGEM EM UM LOG COM VARIOS
073600* PROGRAMAS NA MESMA CADEIA DE EXECUCAO (SCE030 CHAMA
073700* SCE010 E SCE020).
073800     DISPLAY "SCE020 - " MENS.
073900 ROT-MENS-FIM.
074000     EXIT.
074100
074200************************** STATUS **************************
074300
074400* LEGENDA DOS STATUS DE ARQUIVO USADOS NESTE PROGRAMA -
074500* MANTIDA POR COMODIDADE DE QUEM FOR DAR MANUTENCAO NA
074600* ROTINA DE ABERTURA (1000) OU DE LEITURA (2010).
074700*    00 = OPERACAO REALIZADA COM SUCESSO
074800*    10 = FIM DA LEITURA DO ARQUIVO SEQUENCIAL
074900*    35 = ARQUIVO NAO ENCONTRADO
