000100 IDENTIFICATION DIVISION.
000200* NOME DO MODULO NA BIBLIOTECA DE CARGA - CHAMADO POR
000300* SCE030 VIA CALL ESTATICO.
000400 PROGRAM-ID. SCE010.
000500* PROGRAMADOR RESPONSAVEL PELA VERSAO ORIGINAL - VER O
000600* HISTORICO DE ALTERACOES ABAIXO PARA AS MANUTENCOES
000700* POSTERIORES.
000800 AUTHOR. WALLACE MARTINS VIEIRA.
000900* SISTEMA/APLICACAO A QUE ESTE PROGRAMA PERTENCE.
001000 INSTALLATION. CARGA DE ENDERECOS - VANCOVISTA.
001100* DATA DA PRIMEIRA VERSAO DESTE PROGRAMA.
001200 DATE-WRITTEN. 12/08/89.
001300* PREENCHIDO PELO COMPILADOR NA GERACAO DO LOAD MODULE.
001400 DATE-COMPILED.
001500* PROGRAMA DE USO INTERNO - NAO EXPOSTO FORA DO
001600* AMBIENTE DE PROCESSAMENTO BATCH DA IMOBILIARIA.
001700 SECURITY. USO INTERNO - IMOBILIARIA VANCOVISTA.
001800************************************************************
001900* INSTALLATION.   CARGA E VALIDACAO DE ENDERECOS           *
002000* AUTHOR.         WALLACE MARTINS VIEIRA                   *
002100* DATE-WRITTEN    12/08/1989                               *
002200************************************************************
002300* SUBPROGRAMA CHAMADO POR SCE030. LE O ARQUIVO SEQUENCIAL DE
002400* ENDERECOS (ENDRDAT), QUEBRA CADA LINHA PELO SEPARADOR "|"
002500* E DEVOLVE A TABELA DE ENDERECOS VALIDADOS AO CHAMADOR, NA
002600* MESMA ORDEM DE LEITURA DO ARQUIVO (SEM CHAVE).
002700************************************************************
002800* HISTORICO DE ALTERACOES
002900************************************************************
003000* 12/08/89 WMV  000  PROGRAMA ORIGINAL - CADASTRO CLIENTES
003100* 03/02/90 WMV  004  INCLUIDA VALIDACAO DE CEP POR FAIXA
003200* 17/09/91 WMV  009  AJUSTE NA ROTINA DE MSG DE TELA
003300* 25/11/92 WMV  013  CORRIGIDO ESTOURO NO COMPLEMENTO
003400* 08/04/94 WMV  018  INCLUSAO DE CONSULTA POR APELIDO
003500* 14/01/96 RCS  023  ASSUMIU MANUTENCAO DO PROGRAMA
003600* 06/06/97 RCS  025  REVISAO GERAL DAS ROTINAS DE TELA
003700* 30/09/98 RCS  026  AJUSTE VIRADA DE SECULO NAS DATAS      RCS02699
003800* 22/02/99 RCS  027  CAMPO DE ANO COM 4 DIGITOS - Y2K       RCS02799
003900* 11/07/01 RCS  031  ELIMINADO CADASTRO CLIENTES/CEP -
004000*                    CARREGADOR PASSA A SER DE IMOVEIS
004100*                    VANCOVISTA (CHAMADO 4471)              RCS03101
004200* 04/03/02 RCS  033  REESCRITO P/ LEITURA SEQUENCIAL DO
004300*                    ARQUIVO ENDRDAT (SUBSTITUI OS
004400*                    ANTIGOS ARQCLI/ARQCEP INDEXADOS)
004500* 19/11/03 JBS  036  ROTINA DE TAMANHO GENERICA (2900)
004600* 02/05/05 JBS  039  TRACE DE AUDITORIA POR ENDERECO        JBS03901
004700************************************************************
004800
004900* DECLARA O ARQUIVO DE ENTRADA E A CLASSE DE TESTE
005000* NUMERICA USADA NA VALIDACAO DO NUMERO DO LOGRADOURO.
005100 ENVIRONMENT DIVISION.
005200* NENHUM SWITCH DE UPSI NEM DISPOSITIVO ESPECIAL ALEM DA
005300* CLASSE DE VALIDACAO NUMERICA ABAIXO.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600* CLASSE DE TESTE USADA PARA CONFERIR SE O NUMERO DO
005700* LOGRADOURO, JA JUSTIFICADO A DIREITA E ZERADO A
005800* ESQUERDA, FICOU TODO EM DIGITOS.
005900     CLASS ENDERECO-VALIDO IS "0" THRU "9" " ".
006000
006100* UM UNICO ARQUIVO DE ENTRADA NESTE PROGRAMA.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400* ENDRDAT E O ARQUIVO SEQUENCIAL COM UMA LINHA POR
006500* ENDERECO, NA MESMA ORDEM EM QUE SCE020 LE OS
006600* IMOVEIS CORRESPONDENTES - A JUNCAO E POR POSICAO.
006700     SELECT ENDER-FILE ASSIGN TO ENDRDAT
006800                ORGANIZATION IS LINE SEQUENTIAL
006900                FILE STATUS  IS ST-ERRO.
007000
007100************************************************************
007200
007300* LAYOUT DO REGISTRO DE ENTRADA, SEGUIDO DAS AREAS DE
007400* TRABALHO E DO PARAMETRO DE LINKAGE COM SCE030.
007500 DATA DIVISION.
007600* UM SO FD, CORRESPONDENDO AO UNICO ARQUIVO ABERTO.
007700 FILE SECTION.
007800 FD  ENDER-FILE
007900* ARQUIVO SEQUENCIAL SEM CABECALHO/RODAPE PROPRIO -
008000* SO LINHAS DE DADOS.
008100         LABEL RECORD IS STANDARD.
008200
008300* REGISTRO DE ENTRADA - UMA LINHA DE TEXTO DE ATE 78
008400* POSICOES COM OS CAMPOS SEPARADOS PELO CARACTER |.
008500 01  END-REG-ENTRADA.
008600     05  END-LINHA-TEXTO         PIC X(78).
008700     05  FILLER                  PIC X(02).
008800
008900************************************************************
009000
009100* AREAS DE TRABALHO DA CARGA - CONTADORES, SWITCHES,
009200* BUFFERS DE CONVERSAO E O REGISTRO MONTADO EM MEMORIA.
009300 WORKING-STORAGE SECTION.
009400
009500* "00" NO INICIO - QUALQUER VALOR DIFERENTE APOS O OPEN
009600* OU O READ INDICA CONDICAO A TRATAR.
009700 01  ST-ERRO                     PIC X(02) VALUE "00".
009800
009900* WS-FIM-ENDERECO E LIGADO PELO READ AT END; WS-NUM-
010000* INVALIDO E LIGADO PELA VALIDACAO DO NUMERO DO
010100* LOGRADOURO (VER 2210).
010200 01  WS-SWITCHES.
010300     05  WS-FIM-ENDERECO         PIC X(01) VALUE "N".
010400         88  FIM-ENDERECO                  VALUE "S".
010500     05  WS-NUM-INVALIDO         PIC X(01) VALUE "N".
010600         88  NUM-INVALIDO                  VALUE "S".
010700     05  FILLER                  PIC X(08).
010800
010900* WS-QTD-ENDERECOS TAMBEM SERVE DE INDICE PARA A TABELA
011000* FINAL DEVOLVIDA A SCE030. WS-CONT E USADO SOMENTE
011100* PELA ROTINA GENERICA DE MENSAGEM (ROT-MENS).
011200 01  WS-CONTADORES.
011300     05  WS-QTD-ENDERECOS        PIC S9(4) COMP VALUE ZERO.
011400     05  WS-I                    PIC 9(02) COMP VALUE ZERO.
011500     05  WS-CONT                 PIC 9(06) COMP VALUE ZERO.
011600     05  FILLER                  PIC X(08).
011700
011800* TAMANHO DO CAMPO CORRENTE NO TOKENIZADOR - ISOLADO EM
011900* 77, COMO DE COSTUME NA CASA PARA CONTADOR AVULSO.
012000 77  WS-TAMANHO-CAMPO            PIC 9(02) COMP VALUE ZERO.
012100* AREA DE MONTAGEM DA MENSAGEM DE ERRO EXIBIDA PELA
012200* ROTINA GENERICA ROT-MENS ANTES DO ABEND.
012300 01  MENS                        PIC X(60) VALUE SPACES.
012400
012500* TABELA DE TRABALHO COM OS 5 CAMPOS POSICIONAIS DE
012600* UMA LINHA DO ENDRDAT, PREENCHIDA A CADA REGISTRO
012700* LIDO.
012800 01  WS-CAMPOS-ENDERECO.
012900* LAYOUT DA LINHA DO ENDRDAT (5 CAMPOS SEPARADOS POR
013000* |): 1-UNIDADE  2-NUMERO  3-LOGRADOURO  4-CEP
013100* 5-CIDADE.
013200     05  WS-CAMPO OCCURS 5 TIMES PIC X(30).
013300     05  FILLER                  PIC X(02).
013400
013500* BUFFER GENERICO P/ CALCULO DO TAMANHO REAL DE UM CAMPO
013600* VARIAVEL (SEM BRANCOS A DIREITA) - VER PARAGRAFO 2900.
013700 01  WS-CAMPO-TOK.
013800* USADO PARA O NUMERO, O LOGRADOURO, O CEP, A CIDADE E
013900* A UNIDADE - SEMPRE UM CAMPO POR VEZ.
014000     05  WS-CAMPO-TOK-X          PIC X(30).
014100 01  WS-CAMPO-TOK-R REDEFINES WS-CAMPO-TOK.
014200* VISAO CARACTER A CARACTER DO MESMO BUFFER, USADA PELA
014300* ROTINA DE TAMANHO (2900).
014400     05  WS-CAMPO-CHAR           PIC X(01) OCCURS 30 TIMES.
014500
014600* BUFFER P/ JUSTIFICAR A DIREITA E ZERAR A ESQUERDA UM
014700* CAMPO NUMERICO DE ATE 6 POSICOES VINDO DO ARQ TEXTO.
014800 01  WS-AREA-NUM-X               PIC X(06) JUSTIFIED RIGHT
014900                                            VALUE SPACES.
015000* VISAO NUMERICA DO MESMO BUFFER, USADA PARA MOVER O
015100* NUMERO JA VALIDADO PARA O REGISTRO EM MEMORIA.
015200 01  WS-AREA-NUM-9 REDEFINES WS-AREA-NUM-X PIC 9(06).
015300
015400* LINHA DE TRACO (AUDITORIA) MONTADA POR REDEFINICAO, NO
015500* LUGAR DE CONCATENACAO, COMO DE COSTUME NAS ROTINAS DE
015600* LOG DA CASA.
015700* CAMPOS DA LINHA DE AUDITORIA EXIBIDA NO CONSOLE A CADA
015800* ENDERECO CARREGADO (VER 2270).
015900 01  END-LINHA-TRACO             PIC X(80) VALUE SPACES.
016000 01  END-LINHA-TRACO-R REDEFINES END-LINHA-TRACO.
016100* AS TRES POSICOES DE FILLER ENTRE OS CAMPOS SEPARAM
016200* VISUALMENTE A UNIDADE, O NUMERO E O LOGRADOURO NA
016300* SAIDA DE CONSOLE.
016400     05  ELT-UNIDADE             PIC X(04).
016500     05  FILLER                  PIC X(01).
016600     05  ELT-NUMERO              PIC X(06).
016700     05  FILLER                  PIC X(01).
016800     05  ELT-LOGRA               PIC X(20).
016900     05  FILLER                  PIC X(48).
017000
017100* REGISTRO MONTADO EM MEMORIA PARA O ENDERECO CORRENTE -
017200* E GRAVADO NA TABELA FINAL (LK-TABELA-ENDERECOS) SO
017300* DEPOIS DE PASSAR POR TODAS AS VALIDACOES.
017400 01  END-ENDERECO-CORRENTE.
017500     COPY ENDER01.
017600
017700************************************************************
017800
017900* PARAMETROS DEVOLVIDOS A SCE030: O CONTADOR E A TABELA
018000* DE ENDERECOS MONTADA POR ESTE PROGRAMA.
018100 LINKAGE SECTION.
018200* CONTADOR E TABELA DE SAIDA - DEVOLVIDOS PREENCHIDOS A
018300* SCE030 AO FINAL DA CARGA.
018400 01  LK-QTD-ENDERECOS            PIC S9(4) COMP.
018500* TABELA DE SAIDA MONTADA POR ESTE PROGRAMA - LIMITE DE
018600* 500 ENDERECOS, O MESMO LIMITE DA CARTEIRA DE IMOVEIS.
018700 01  LK-TABELA-ENDERECOS.
018800     05  LK-END-ENDERECO OCCURS 500 TIMES.
018900         COPY ENDER01.
019000
019100************************************************************
019200
019300* RECEBE E DEVOLVE AS DUAS AREAS POR REFERENCIA - SEM
019400* COPIA DE TABELA GRANDE NA CHAMADA.
019500 PROCEDURE DIVISION USING LK-QTD-ENDERECOS
019600                          LK-TABELA-ENDERECOS.
019700
019800* ROTINA PRINCIPAL DO SUBPROGRAMA. CHAMADA POR SCE030 (VIA
019900* CALL) UMA UNICA VEZ POR EXECUCAO DA CARGA DA CARTEIRA,
020000* ANTES DE SCE020. SEQUENCIA: ABRE O ENDRDAT, LE E VALIDA
020100* ENDERECO A ENDERECO ATE O FIM DO ARQUIVO, FECHA E DEVOLVE
020200* O CONTROLE. QUALQUER REGISTRO INVALIDO ABORTA A CARGA
020300* INTEIRA (VER 9900-ABEND).
020400 0000-INICIO.
020500* ABRE O ARQUIVO DE ENDERECOS - SE FALHAR, NEM CHEGA A
020600* TENTAR LER.
020700* FIM DE 1000 - RETORNA AO PERFORM CHAMADOR.
020800     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-SAIDA.
020900* CARREGA E VALIDA TODOS OS ENDERECOS EM MEMORIA.
021000* FIM DE 2000 - RETORNA AO PERFORM CHAMADOR.
021100     PERFORM 2000-CARREGAR-ENDERECOS THRU 2000-SAIDA.
021200* LIBERA O ARQUIVO ANTES DE DEVOLVER O CONTROLE A SCE030.
021300* FIM DE 8000 - RETORNA AO PERFORM CHAMADOR.
021400     PERFORM 8000-ENCERRAR THRU 8000-SAIDA.
021500* DEVOLVE O CONTROLE A SCE030 - AS DUAS AREAS DE LINKAGE
021600* JA ESTAO ATUALIZADAS NESTE PONTO.
021700     GOBACK.
021800
021900******************* ABERTURA DO ARQUIVO ********************
022000
022100* SO EXISTE UM STATUS DE ERRO TRATADO COM MENSAGEM PROPRIA:
022200* O 35 (ARQUIVO NAO CADASTRADO/NAO ENCONTRADO NO SISTEMA DE
022300* ARQUIVOS). QUALQUER OUTRO STATUS DIFERENTE DE 00 CAI NO
022400* RAMO GENERICO DE ERRO DE ABERTURA.
022500 1000-ABRIR-ARQUIVOS.
022600* ABERTURA SOMENTE PARA LEITURA - ESTE PROGRAMA NUNCA
022700* GRAVA NO ENDRDAT.
022800     OPEN INPUT ENDER-FILE.
022900* SO DOIS DESFECHOS POSSIVEIS APOS A ABERTURA: SUCESSO,
023000* OU UM DOS DOIS ERROS TRATADOS ABAIXO.
023100     IF ST-ERRO NOT = "00"
023200       IF ST-ERRO = "35"
023300         MOVE "*** ARQUIVO ENDRDAT NAO ENCONTRADO ***"
023400                                                  TO MENS
023500         PERFORM ROT-MENS THRU ROT-MENS-FIM
023600         PERFORM 9900-ABEND THRU 9900-SAIDA
023700       ELSE
023800         MOVE "*** ERRO NA ABERTURA DO ENDRDAT ***" TO MENS
023900         PERFORM ROT-MENS THRU ROT-MENS-FIM
024000* FIM DE 9900 - RETORNA AO PERFORM CHAMADOR.
024100         PERFORM 9900-ABEND THRU 9900-SAIDA.
024200 1000-SAIDA.
024300     EXIT.
024400
024500***************** LACO DE CARGA DO ARQUIVO *****************
024600
024700* LACO PRINCIPAL DE CARGA - UMA VOLTA POR LINHA DO ENDRDAT.
024800* A CONDICAO DE PARADA (FIM-ENDERECO) SO E LIGADA PELO READ
024900* AT END DE 2010-LER-ENDERECO.
025000 2000-CARREGAR-ENDERECOS.
025100     PERFORM 2010-LER-ENDERECO THRU 2010-SAIDA
025200* CONDICAO DE PARADA TESTADA NO TOPO - SE O ARQUIVO VIER
025300* VAZIO, O CORPO DO PERFORM NUNCA EXECUTA.
025400         UNTIL FIM-ENDERECO.
025500 2000-SAIDA.
025600     EXIT.
025700
025800**************** LEITURA DE UM ENDERECO **********************
025900* LE UMA LINHA, QUEBRA NOS CAMPOS DELIMITADOS POR |, VALIDA
026000* CADA CAMPO, GRAVA NA TABELA E EXIBE A LINHA DE AUDITORIA.
026100* QUALQUER FALHA DE VALIDACAO ABORTA A CARGA (VER 9900).
026200 2010-LER-ENDERECO.
026300     READ ENDER-FILE
026400         AT END
026500* LIGA O SWITCH DE FIM E SAI IMEDIATAMENTE, SEM PROCESSAR
026600* CAMPO NENHUM DO REGISTRO FANTASMA DO AT END.
026700           MOVE "S" TO WS-FIM-ENDERECO
026800* FIM DE 2010 - RETORNA AO PERFORM CHAMADOR.
026900           GO TO 2010-SAIDA.
027000* SEPARA A LINHA CRUA NOS SEUS 5 CAMPOS POSICIONAIS.
027100* FIM DE 2100 - RETORNA AO PERFORM CHAMADOR.
027200     PERFORM 2100-QUEBRAR-LINHA-ENDERECO THRU 2100-SAIDA.
027300* VALIDA E MOVE CADA CAMPO PARA O REGISTRO EM MEMORIA.
027400* FIM DE 2200 - RETORNA AO PERFORM CHAMADOR.
027500     PERFORM 2200-VALIDAR-ENDERECO THRU 2200-SAIDA.
027600* GRAVA O ENDERECO JA VALIDADO NA TABELA FINAL.
027700* FIM DE 2260 - RETORNA AO PERFORM CHAMADOR.
027800     PERFORM 2260-GRAVAR-TABELA-ENDERECO THRU 2260-SAIDA.
027900* EXIBE A LINHA DE AUDITORIA NO CONSOLE - PADRAO DA CASA
028000* PARA CONFERENCIA VISUAL DA CARGA EM EXECUCAO.
028100* FIM DE 2270 - RETORNA AO PERFORM CHAMADOR.
028200     PERFORM 2270-EXIBIR-TRACO THRU 2270-SAIDA.
028300 2010-SAIDA.
028400     EXIT.
028500
028600**************** QUEBRA DA LINHA EM CAMPOS *******************
028700* CINCO DESTINOS FIXOS - REGISTROS COM MAIS OU MENOS CAMPOS
028800* DO QUE O ESPERADO SIMPLESMENTE DEIXAM SOBRA OU FICAM COM
028900* CAMPO EM BRANCO, SEM ERRO EXPLICITO DO UNSTRING.
029000 2100-QUEBRAR-LINHA-ENDERECO.
029100* LIMPA A TABELA DE CAMPOS ANTES DE CADA QUEBRA - EVITA
029200* RESIDUO DE UMA LINHA MAIS LONGA LIDA ANTERIORMENTE.
029300     MOVE SPACES TO WS-CAMPOS-ENDERECO.
029400     UNSTRING END-LINHA-TEXTO DELIMITED BY "|"
029500         INTO WS-CAMPO (1) WS-CAMPO (2) WS-CAMPO (3)
029600              WS-CAMPO (4) WS-CAMPO (5).
029700 2100-SAIDA.
029800     EXIT.
029900
030000****************** VALIDACAO DO ENDERECO *******************
030100
030200* DISPATCHER: CHAMA AS CINCO VALIDACOES DE CAMPO NA MESMA
030300* ORDEM POSICIONAL DA LINHA DE ENTRADA. QUALQUER UMA DELAS
030400* PODE ABORTAR A CARGA (VER 9900-ABEND EM CADA PARAGRAFO).
030500 2200-VALIDAR-ENDERECO.
030600* FIM DE 2210 - RETORNA AO PERFORM CHAMADOR.
030700* ORDEM FIXA: NUMERO, LOGRADOURO, CIDADE, CEP E POR
030800* ULTIMO A UNIDADE - A MESMA ORDEM POSICIONAL DA LINHA.
030900     PERFORM 2210-VALIDAR-NUMERO THRU 2210-SAIDA.
031000* FIM DE 2220 - RETORNA AO PERFORM CHAMADOR.
031100     PERFORM 2220-VALIDAR-LOGRADOURO THRU 2220-SAIDA.
031200* FIM DE 2230 - RETORNA AO PERFORM CHAMADOR.
031300     PERFORM 2230-VALIDAR-CIDADE THRU 2230-SAIDA.
031400* FIM DE 2240 - RETORNA AO PERFORM CHAMADOR.
031500     PERFORM 2240-VALIDAR-CEP THRU 2240-SAIDA.
031600* FIM DE 2250 - RETORNA AO PERFORM CHAMADOR.
031700     PERFORM 2250-VALIDAR-UNIDADE THRU 2250-SAIDA.
031800 2200-SAIDA.
031900     EXIT.
032000
032100* NUMERO DO LOGRADOURO: CAMPO 2, DE 1 A 6 DIGITOS,
032200* JUSTIFICADO A DIREITA E ZERADO A ESQUERDA. QUALQUER
032300* CARACTER NAO NUMERICO OU CAMPO EM BRANCO E INVALIDO.
032400 2210-VALIDAR-NUMERO.
032500* REUTILIZA A ROTINA GENERICA DE TAMANHO (2900) PARA SABER
032600* QUANTOS DIGITOS FORAM DIGITADOS.
032700     MOVE WS-CAMPO (2) TO WS-CAMPO-TOK-X.
032800* FIM DE 2900 - RETORNA AO PERFORM CHAMADOR.
032900     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
033000     MOVE "N" TO WS-NUM-INVALIDO.
033100* EM BRANCO OU COM MAIS DE 6 POSICOES NAO E ACEITO -
033200* MARCA O SWITCH E SEGUE PARA A CONFERENCIA FINAL ABAIXO.
033300     IF WS-TAMANHO-CAMPO = ZERO OR WS-TAMANHO-CAMPO > 6
033400       MOVE "S" TO WS-NUM-INVALIDO
033500     ELSE
033600       MOVE SPACES TO WS-AREA-NUM-X
033700       MOVE WS-CAMPO-TOK-X (1:WS-TAMANHO-CAMPO)
033800                               TO WS-AREA-NUM-X
033900* JUSTIFICA A DIREITA E PREENCHE COM ZEROS A ESQUERDA.
034000       INSPECT WS-AREA-NUM-X REPLACING LEADING SPACE BY "0"
034100* CONFERE SE SOBROU ALGUM CARACTER NAO NUMERICO APOS O
034200* PREENCHIMENTO COM ZEROS A ESQUERDA.
034300       IF WS-AREA-NUM-X IS NOT ENDERECO-VALIDO
034400         MOVE "S" TO WS-NUM-INVALIDO.
034500* SO ABORTA AQUI, DEPOIS DE JUNTAR OS DOIS MOTIVOS DE
034600* INVALIDEZ (TAMANHO E CONTEUDO) NO MESMO SWITCH.
034700     IF NUM-INVALIDO
034800       MOVE "*** NUMERO DO LOGRADOURO INVALIDO ***" TO MENS
034900       PERFORM ROT-MENS THRU ROT-MENS-FIM
035000       PERFORM 9900-ABEND THRU 9900-SAIDA.
035100     MOVE WS-AREA-NUM-9
035200         TO END-NUM-LOGRADOURO OF END-ENDERECO-CORRENTE.
035300 2210-SAIDA.
035400     EXIT.
035500
035600* LOGRADOURO: CAMPO 3, DE 1 A 20 POSICOES, SEM VALIDACAO DE
035700* CONTEUDO (QUALQUER TEXTO NAO VAZIO E ACEITO).
035800 2220-VALIDAR-LOGRADOURO.
035900* MESMO ROTEIRO DE TAMANHO USADO NO NUMERO DO LOGRADOURO,
036000* SO QUE SEM A CONVERSAO PARA NUMERICO.
036100     MOVE WS-CAMPO (3) TO WS-CAMPO-TOK-X.
036200     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
036300     IF WS-TAMANHO-CAMPO = ZERO OR WS-TAMANHO-CAMPO > 20
036400       MOVE "*** LOGRADOURO INVALIDO (1-20 POS) ***"
036500                                                  TO MENS
036600       PERFORM ROT-MENS THRU ROT-MENS-FIM
036700       PERFORM 9900-ABEND THRU 9900-SAIDA.
036800     MOVE WS-CAMPO (3)
036900         TO END-LOGRADOURO OF END-ENDERECO-CORRENTE.
037000 2220-SAIDA.
037100     EXIT.
037200
037300* CIDADE: CAMPO 5, DE 1 A 30 POSICOES, MESMA REGRA DO
037400* LOGRADOURO (SO TAMANHO, SEM VALIDACAO DE CONTEUDO).
037500 2230-VALIDAR-CIDADE.
037600* CIDADE E O ULTIMO CAMPO DA LINHA - SEM CAMPO SEGUINTE
037700* PARA VALIDAR APOS ELA.
037800     MOVE WS-CAMPO (5) TO WS-CAMPO-TOK-X.
037900     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
038000     IF WS-TAMANHO-CAMPO = ZERO OR WS-TAMANHO-CAMPO > 30
038100       MOVE "*** CIDADE INVALIDA (1-30 POS) ***" TO MENS
038200       PERFORM ROT-MENS THRU ROT-MENS-FIM
038300       PERFORM 9900-ABEND THRU 9900-SAIDA.
038400     MOVE WS-CAMPO (5)
038500         TO END-CIDADE OF END-ENDERECO-CORRENTE.
038600 2230-SAIDA.
038700     EXIT.
038800
038900* CEP: CAMPO 4, DE 5 A 6 POSICOES - A UNICA VALIDACAO COM
039000* FAIXA MINIMA E MAXIMA AO MESMO TEMPO NESTE PROGRAMA.
039100 2240-VALIDAR-CEP.
039200* CEP NAO PASSA POR CONVERSAO NUMERICA - E GRAVADO COMO
039300* TEXTO MESMO, JA QUE PODE COMECAR COM ZERO.
039400     MOVE WS-CAMPO (4) TO WS-CAMPO-TOK-X.
039500     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
039600* FAIXA DE NEGOCIO: CEP TEM DE TER 5 OU 6 POSICOES -
039700* QUALQUER OUTRO TAMANHO E REJEITADO.
039800     IF WS-TAMANHO-CAMPO < 5 OR WS-TAMANHO-CAMPO > 6
039900       MOVE "*** CEP FORA DA FAIXA 5-6 POSICOES ***" TO MENS
040000       PERFORM ROT-MENS THRU ROT-MENS-FIM
040100       PERFORM 9900-ABEND THRU 9900-SAIDA.
040200     MOVE WS-CAMPO (4) TO END-CEP OF END-ENDERECO-CORRENTE.
040300 2240-SAIDA.
040400     EXIT.
040500
040600* OBS: UNIDADE EM BRANCO E ACEITA (SEM ABEND) - O VALOR
040700* GRAVADO FICA EM BRANCO; SO NA EXIBICAO (SCE030, PAR.
040800* 3300) O DEFAULT "0000" E APLICADO.
040900 2250-VALIDAR-UNIDADE.
041000* UNIDADE: CAMPO 1, ATE 4 POSICOES. AO CONTRARIO DOS
041100* DEMAIS CAMPOS, PODE VIR EM BRANCO (VER NOTA ACIMA).
041200     MOVE WS-CAMPO (1) TO WS-CAMPO-TOK-X.
041300     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
041400* SO EXISTE LIMITE MAXIMO PARA A UNIDADE - CAMPO VAZIO
041500* CONTINUA SENDO ACEITO (VER NOTA NO INICIO DO PARAGRAFO).
041600     IF WS-TAMANHO-CAMPO > 4
041700       MOVE "*** UNIDADE COM MAIS DE 4 POSICOES ***" TO MENS
041800       PERFORM ROT-MENS THRU ROT-MENS-FIM
041900       PERFORM 9900-ABEND THRU 9900-SAIDA.
042000     MOVE WS-CAMPO (1)
042100         TO END-NUM-UNIDADE OF END-ENDERECO-CORRENTE.
042200 2250-SAIDA.
042300     EXIT.
042400
042500* APENAS ANEXA NO FIM DA TABELA, NA ORDEM DE LEITURA - NAO
042600* HA CHAVE NEM BUSCA POR DUPLICIDADE NESTE PROGRAMA (ISSO
042700* SO ACONTECE EM SCE020, PELO ID DO IMOVEL).
042800 2260-GRAVAR-TABELA-ENDERECO.
042900* CONTADOR DE ENDERECOS GRAVADOS - USADO TAMBEM COMO
043000* INDICE DA PROXIMA POSICAO LIVRE NA TABELA.
043100     ADD 1 TO WS-QTD-ENDERECOS.
043200     MOVE END-ENDERECO-CORRENTE
043300         TO LK-END-ENDERECO (WS-QTD-ENDERECOS).
043400 2260-SAIDA.
043500     EXIT.
043600
043700* MONTA A LINHA DE AUDITORIA POR REDEFINICAO (VER END-LINHA-
043800* TRACO-R NA WORKING-STORAGE) E EXIBE NO CONSOLE - NAO
043900* GRAVA EM ARQUIVO NENHUM.
044000 2270-EXIBIR-TRACO.
044100* LIMPA A LINHA DE TRACO ANTES DE MONTAR OS TRES CAMPOS
044200* ABAIXO - EVITA MISTURAR COM O ENDERECO ANTERIOR.
044300     MOVE SPACES TO END-LINHA-TRACO.
044400* OS TRES CAMPOS DA LINHA DE TRACO SAO OS MESMOS TRES
044500* CAMPOS QUE SCE030 REEXIBE NA CONSULTA POR IMOVEL.
044600     MOVE END-NUM-UNIDADE OF END-ENDERECO-CORRENTE
044700                                       TO ELT-UNIDADE.
044800* NUMERO DO LOGRADOURO JA VEM ZERADO A ESQUERDA (VER 2210)
044900* - A LINHA DE TRACO SO REPETE O VALOR JA VALIDADO.
045000     MOVE END-NUM-LOGRADOURO OF END-ENDERECO-CORRENTE
045100                                       TO ELT-NUMERO.
045200* LOGRADOURO ENTRA NA LINHA DE TRACO SEM TRUNCAMENTO -
045300* AMBOS TEM 20 POSICOES.
045400     MOVE END-LOGRADOURO OF END-ENDERECO-CORRENTE
045500                                       TO ELT-LOGRA.
045600* A LINHA TEM 80 POSICOES FIXAS (VER REDEFINICAO ACIMA) -
045700* MAIS FACIL DE CONFERIR NO CONSOLE DO QUE CONCATENAR OS
045800* CAMPOS NA HORA.
045900     DISPLAY "SCE010 - ENDERECO: " END-LINHA-TRACO.
046000 2270-SAIDA.
046100     EXIT.
046200
046300**************** ROTINA GENERICA DE TAMANHO ****************
046400* DEVOLVE EM WS-TAMANHO-CAMPO A POSICAO DO ULTIMO CARACTER
046500* NAO BRANCO DE WS-CAMPO-TOK-X (ZERO SE TODO EM BRANCO).
046600
046700* USADA POR TODAS AS VALIDACOES DE CAMPO ACIMA - QUALQUER
046800* CAMPO QUE PRECISE SABER QUANTOS CARACTERES UTEIS FORAM
046900* DIGITADOS.
047000 2900-CALC-TAMANHO.
047100* COMECA DO FIM DO CAMPO (30 POSICOES) PARA ACHAR O
047200* ULTIMO CARACTER OCUPADO.
047300     MOVE 30 TO WS-I.
047400* LACO CONTROLADO POR GO TO - ESTILO PADRAO DA CASA PARA
047500* PERCORRER UMA TABELA DE CARACTERES DE TRAS PARA FRENTE.
047600 2900-CALC-LOOP.
047700* CAMPO TOTALMENTE EM BRANCO - TAMANHO ZERO, SEM CARACTER
047800* UTIL ENCONTRADO.
047900     IF WS-I = ZERO
048000       MOVE ZERO TO WS-TAMANHO-CAMPO
048100       GO TO 2900-SAIDA.
048200* ACHOU O PRIMEIRO CARACTER NAO BRANCO A PARTIR DO FIM -
048300* ESSA POSICAO E O TAMANHO REAL DO CAMPO.
048400     IF WS-CAMPO-CHAR (WS-I) NOT = SPACE
048500       MOVE WS-I TO WS-TAMANHO-CAMPO
048600       GO TO 2900-SAIDA.
048700     SUBTRACT 1 FROM WS-I.
048800     GO TO 2900-CALC-LOOP.
048900 2900-SAIDA.
049000     EXIT.
049100
049200******************* ENCERRAMENTO NORMAL ********************
049300
049400* FECHA O ENDRDAT E DEVOLVE O TOTAL DE ENDERECOS CARREGADOS
049500* A SCE030 (QUE POR SUA VEZ USA ESSE TOTAL EM SCE020 PARA
049600* CONFERIR O ALINHAMENTO COM O ARQUIVO DE IMOVEIS).
049700 8000-ENCERRAR.
049800* ENCERRAMENTO NORMAL - SEM MENSAGEM DE CONSOLE, AO
049900* CONTRARIO DO ABEND ABAIXO.
050000     CLOSE ENDER-FILE.
050100* SO NESTE PONTO O CONTADOR FINAL VAI PARA A AREA DE
050200* LINKAGE - ATE AQUI ELE FICOU SO EM WORKING-STORAGE.
050300     MOVE WS-QTD-ENDERECOS TO LK-QTD-ENDERECOS.
050400 8000-SAIDA.
050500     EXIT.
050600
050700***************** ABORTO DA CARGA (ABEND) ******************
050800
050900* PARADA ANORMAL COM RETURN-CODE 16 - PADRAO DA CASA PARA
051000* ERRO DE CONTEUDO/VALIDACAO EM CARGA BATCH.
051100 9900-ABEND.
051200* IDENTIFICA O PROGRAMA E O NUMERO SEQUENCIAL DO REGISTRO
051300* QUE CAUSOU O ABORTO, PARA FACILITAR A LOCALIZACAO NO
051400* ENDRDAT PELA EQUIPE DE SUPORTE.
051500     DISPLAY "SCE010 - CARGA ABORTADA NO ENDERECO "
051600             WS-QTD-ENDERECOS " - REGISTRO INVALIDO".
051700     CLOSE ENDER-FILE.
051800* RETURN-CODE 16 SINALIZA PARA O JOB/SCE030 QUE A CARGA
051900* NAO TERMINOU NORMALMENTE.
052000     MOVE 16 TO RETURN-CODE.
052100* ENCERRA O PROGRAMA IMEDIATAMENTE - NAO HA GOBACK NO
052200* CAMINHO DE ABEND.
052300     STOP RUN.
052400 9900-SAIDA.
052500     EXIT.
052600
052700******************** ROTINA DE MENSAGEM ********************
052800
052900* ROTINA GENERICA DE EXIBICAO DE MENSAGEM NO CONSOLE - TODO
053000* PARAGRAFO DE VALIDACAO MONTA O TEXTO EM MENS E CHAMA ESTA
053100* ROTINA ANTES DE ABORTAR VIA 9900-ABEND.
053200 ROT-MENS.
053300* WS-CONT NAO E USADO PELA MENSAGEM EM SI - RESERVADO PARA
053400* UMA FUTURA CONTAGEM DE CHAMADAS, MANTIDO POR COMPATIBI-
053500* LIDADE COM A ROTINA GENERICA DE SCE030.
053600     MOVE ZEROS TO WS-CONT.
053700 ROT-MENS1.
053800* PREFIXA A MENSAGEM COM O NOME DO PROGRAMA - CONVENCAO DA
053900* CASA PARA IDENTIFICAR A ORIGEM EM UM LOG COM VARIOS
054000* PROGRAMAS NA MESMA CADEIA DE EXECUCAO.
054100     DISPLAY "SCE010 - " MENS.
054200 ROT-MENS-FIM.
054300     EXIT.
054400
054500************************** STATUS **************************
054600
054700* LEGENDA DOS STATUS DE ARQUIVO USADOS NESTE PROGRAMA -
054800* MANTIDA POR COMODIDADE DE QUEM FOR DAR MANUTENCAO NA
054900* ROTINA DE ABERTURA (1000) OU DE LEITURA (2010).
055000*    00 = OPERACAO REALIZADA COM SUCESSO
055100*    10 = FIM DA LEITURA DO ARQUIVO SEQUENCIAL
055200*    35 = ARQUIVO NAO ENCONTRADO
