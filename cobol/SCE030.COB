000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCE030.
000300* NOME DO PROGRAMA SEGUE O PADRAO DA CASA (SCEnnn) - SUBSISTEMA
000400* DE CONSULTA E AVALIACAO (SCE), TERCEIRO PROGRAMA DA CADEIA.
000500 AUTHOR. WALLACE MARTINS VIEIRA.
000600* PROGRAMADOR ORIGINAL DO CADASTRO DE VENDAS DE 1993, ANTES DA
000700* REESCRITA DE 2002 QUE TRANSFORMOU ESTE PROGRAMA NO PRINCIPAL
000800* DA CARTEIRA DE IMOVEIS.
000900 INSTALLATION. CONSULTA E AVALIACAO DE IMOVEIS - VANCOVISTA.
001000 DATE-WRITTEN. 15/02/93.
001100* DATA DO CADASTRO DE VENDAS ORIGINAL - MANTIDA POR HISTORICO,
001200* MESMO APOS A REESCRITA DE 2002 TER SUBSTITUIDO TODA A LOGICA.
001300 DATE-COMPILED.
001400 SECURITY. USO INTERNO - IMOBILIARIA VANCOVISTA.
001500* SEM RESTRICAO DE ACESSO ALEM DO PADRAO DA CASA - PROGRAMA NAO
001600* GRAVA ARQUIVO, APENAS CONSULTA A CARTEIRA EM MEMORIA.
001700************************************************************
001800* INSTALLATION.   CONSULTA E AVALIACAO DE IMOVEIS          *
001900* AUTHOR.         WALLACE MARTINS VIEIRA                   *
002000* DATE-WRITTEN    15/02/1993                               *
002100************************************************************
002200* PROGRAMA PRINCIPAL DA CARGA/CONSULTA DE IMOVEIS DA
002300* IMOBILIARIA VANCOVISTA. CHAMA SCE010 (ENDERECOS) E SCE020
002400* (IMOVEIS), MONTA A CARTEIRA EM MEMORIA E EXECUTA OS
002500* AUTOTESTES DE CONSULTA/AVALIACAO (SEM TELA, SEM MENU -
002600* SUBSTITUI O ANTIGO DISPATCH ACE-001 POR UMA CADEIA RETA
002700* DE PERFORM).
002800************************************************************
002900* HISTORICO DE ALTERACOES
003000************************************************************
003100* 15/02/93 WMV  000  PROGRAMA ORIGINAL - CADASTRO DE VENDAS
003200* 08/08/94 WMV  006  INCLUIDO CALCULO DE COMISSAO
003300* 30/03/96 WMV  012  AJUSTE NA ROTINA DE MSG DE TELA
003400* 19/05/97 RCS  022  ASSUMIU MANUTENCAO DO PROGRAMA
003500* 30/09/98 RCS  026  AJUSTE VIRADA DE SECULO NAS DATAS
003600* 22/02/99 RCS  027  CAMPO DE ANO COM 4 DIGITOS - Y2K       RCS02799
003700* 20/04/01 RCS  030  ELIMINADO CADASTRO DE VENDAS -
003800*                    PROGRAMA PASSA A SER O PRINCIPAL DA
003900*                    CARTEIRA DE IMOVEIS VANCOVISTA
004000*                    (CHAMADO 4471)                         RCS03002
004100* 11/03/02 RCS  033  REESCRITO PARA CHAMAR SCE010/SCE020
004200*                    POR CALL, NO LUGAR DA ANTIGA LEITURA
004300*                    DIRETA DE ARQPED/ARQPRO/ARQCLI/ARQFOR
004400* 19/11/03 JBS  036  ROTINA GENERICA DE TITULO (3320)
004500* 02/05/05 JBS  039  SUBSTITUIDO O MENU ACE-001 POR CADEIA
004600*                    DE AUTOTESTES EM LOTE (2000)           JBS03904
004700* 14/08/09 JBS  041  INCLUIDAS CONSULTAS 3170-3210 (COMERCIAL
004800*                    E VAREJO) - SO RESIDENCIA ANTES    JBS04101
004900* 03/06/12 LSF  044  AJUSTE NA ROTINA DE MAIUSCULAS (2950) -
005000*                    ALFABETO A-Z, ANTES SO IA ATE E    LSF04401
005100************************************************************
005200
005300************************************************************
005400* INDICE DE PARAGRAFOS (REFERENCIA RAPIDA PARA MANUTENCAO)   *
005500************************************************************
005600* 0000-INICIO              CONTROLE GERAL DO PROGRAMA
005700* 1000-ABRIR-ARQUIVOS      VALIDA CONFIGURACAO DA AGENCIA
005800* 1500-CARREGAR-CARTEIRA   CALL SCE010 E SCE020
005900* 2000-EXECUTAR-AUTOTESTES CADEIA DE CONSULTAS DE EXEMPLO
006000* 3100-TOTAL-VALOR-CARTEIRA      SOMA GERAL, SEM FILTRO
006100* 3110-CONSULTAR-IMOVEL-POR-ID   BUSCA POR CHAVE UNICA
006200* 3120-IMOVEIS-COM-PISCINA       RESIDENCIA COM PISCINA
006300* 3130-IMOVEIS-POR-FAIXA-PRECO   QUALQUER TIPO, FAIXA DE PRECO
006400* 3140-IMOVEIS-POR-QUARTOS       RESIDENCIA, FAIXA DE QUARTOS
006500* 3150-IMOVEIS-POR-TIPO          QUALQUER TIPO, POR NOME DO TIPO
006600* 3160-IMOVEIS-POR-RUA           QUALQUER TIPO, POR LOGRADOURO
006700* 3170-IMOVEIS-COM-DOCA          COMERCIAL COM DOCA DE CARGA
006800* 3180-IMOVEIS-COM-RODOVIA       COMERCIAL COM ACESSO A RODOVIA
006900* 3190-IMOVEIS-POR-METRAGEM      VAREJO, POR METRAGEM EXATA
007000* 3200-IMOVEIS-COM-ESTACIONA     VAREJO COM ESTACIONAMENTO
007100* 3210-IMOVEIS-COM-STRATA        RESIDENCIA COM STRATA
007200* 3300-FORMATAR-UNIDADE    APLICA DEFAULT "0000" NA EXIBICAO
007300* 3320-CONVERTER-TITULO    TITLECASE PARA RUA/CIDADE (AVULSO)
007400* 3325-MAIUSCULA-POSICAO   USADA POR 3320, UMA POSICAO
007500* 3326-MINUSCULA-POSICAO   USADA POR 3320, UMA POSICAO
007600* 3900-DISPLAY-IMOVEL      EXIBICAO PADRAO, USADA POR TODAS
007700* 3910-REMOVER-IMOVEL      MANUTENCAO DEFENSIVA (NAO USADA HOJE)
007800* 3915-COMPACTAR-TABELA    USADA POR 3910
007900* 3920-ADICIONAR-IMOVEL    MANUTENCAO DEFENSIVA (NAO USADA HOJE)
008000* 2900-CALC-TAMANHO        ROTINA GENERICA DE TAMANHO DE CAMPO
008100* 2950-CONVERTER-MAIUSCULO ROTINA GENERICA DE MAIUSCULAS
008200* 8000-ENCERRAR            MENSAGEM DE FIM NORMAL
008300* 9900-ABEND               ABORTO POR CONFIGURACAO INVALIDA
008400* ROT-MENS                 EXIBE MENS COM O PREFIXO DO PROGRAMA
008500************************************************************
008600 ENVIRONMENT DIVISION.
008700* SO EXISTE CONFIGURATION SECTION NESTE PROGRAMA - NAO HA
008800* INPUT-OUTPUT SECTION PORQUE SCE030 NAO ABRE ARQUIVO PROPRIO,
008900* RECEBE AS TABELAS JA MONTADAS PELOS SUBPROGRAMAS SCE010/SCE020.
009000 CONFIGURATION SECTION.
009100 SPECIAL-NAMES.
009200     CLASS TITULO-VALIDO IS "A" THRU "Z" "a" THRU "z" " ".
009300* CLASSE USADA SO PELA ROTINA DE TITULO (3320) PARA REJEITAR
009400* ENTRADA COM DIGITO OU PONTUACAO ANTES DE CONVERTER.
009500
009600************************************************************
009700
009800 DATA DIVISION.
009900* NAO HA FILE SECTION - TODA A ENTRADA VEM POR CALL DOS
010000* SUBPROGRAMAS DE CARGA (SCE010/SCE020), JA EM TABELA.
010100 WORKING-STORAGE SECTION.
010200* AREAS DE TRABALHO NA ORDEM HABITUAL DA CASA: CHAVES E
010300* CONTADORES PRIMEIRO, DEPOIS AS TABELAS DA CARTEIRA.
010400
010500 01  WS-SWITCHES.
010600* INDICADOR GENERICO DE "ACHOU ALGO" - REAPROVEITADO POR TODAS
010700* AS CONSULTAS 31nn/32nn, SEMPRE ZERADO NO INICIO DE CADA UMA.
010800     05  WS-ENCONTROU-ALGO       PIC X(01) VALUE "N".
010900         88  ENCONTROU-ALGO                VALUE "S".
011000     05  FILLER                  PIC X(09).
011100* RESERVA PARA NOVOS INDICADORES DE CONTROLE, SE PRECISAR.
011200
011300 01  WS-CONTADORES.
011400* WS-I PERCORRE A TABELA DE IMOVEIS NAS CONSULTAS; WS-J E USADO
011500* SOMENTE NA COMPACTACAO DA TABELA (3915), APOS REMOCAO.
011600     05  WS-I                    PIC 9(04) COMP VALUE ZERO.
011700     05  WS-J                    PIC 9(04) COMP VALUE ZERO.
011800     05  FILLER                  PIC X(04).
011900* RESERVA PARA NOVOS CONTADORES, SE PRECISAR.
012000
012100 01  MENS                        PIC X(60) VALUE SPACES.
012200* AREA DE MENSAGEM PARA A ROT-MENS, PADRAO DA CASA (VER TAMBEM
012300* SCE010/SCE020).
012400
012500* NOME DA AGENCIA - CONFIGURACAO FIXA, VALIDADA NA
012600* ABERTURA (1-30 POSICOES, NAO BRANCO), NAO POR REGISTRO.
012700 01  AGE-NOME-AGENCIA        PIC X(30)
012800               VALUE "VANCOVISTA REAL ESTATE AGENCY".
012900
013000 01  WS-CAMPO-TOK.
013100* CAMPO DE 30 POSICOES USADO PELAS DUAS ROTINAS GENERICAS -
013200* NUNCA OS DOIS AO MESMO TEMPO (CADA CHAMADOR PREENCHE, USA
013300* E DEIXA LIVRE PARA O PROXIMO).
013400* CAMPO GENERICO DE 30 POSICOES PARA AS ROTINAS DE TAMANHO E
013500* MAIUSCULAS - REUTILIZADO PELAS DUAS (2900 E 2950).
013600     05  WS-CAMPO-TOK-X          PIC X(30).
013700 01  WS-CAMPO-TOK-R REDEFINES WS-CAMPO-TOK.
013800* VISAO CARACTER-A-CARACTER DO CAMPO DE 30 - USADA PELAS DUAS
013900* ROTINAS GENERICAS (TAMANHO E MAIUSCULAS).
014000     05  WS-CAMPO-CHAR           PIC X(01) OCCURS 30 TIMES.
014100* VISAO POSICAO-A-POSICAO DO CAMPO TOK, PARA 2900 (TAMANHO) E
014200* 2950 (MAIUSCULAS) ANDAREM POR ELE UM CARACTER DE CADA VEZ.
014300* TAMANHO DO CAMPO CORRENTE NO TOKENIZADOR - ISOLADO EM
014400* 77, COMO DE COSTUME NA CASA PARA CONTADOR AVULSO.
014500 77  WS-TAMANHO-CAMPO            PIC 9(02) COMP VALUE ZERO.
014600
014700* ACUMULADOR DO VALOR TOTAL DA CARTEIRA - TRUNCADO PARA
014800* INTEIRO A CADA SOMA. SEM ARREDONDAMENTO: REGRA DE
014900* NEGOCIO DA CARTEIRA.
015000 01  WS-TOTAL-CARTEIRA           PIC S9(11) COMP VALUE ZERO.
015100
015200* PARAMETROS DE ENTRADA DAS ROTINAS DE CONSULTA (PREENCHI-
015300* DOS PELO AUTOTESTE ANTES DE CADA PERFORM).
015400 01  WS-PARM-ID                  PIC X(06) VALUE SPACES.
015500* PARAMETRO DE ID PARA 3110 (CONSULTA POR CHAVE) E 3910
015600* (REMOCAO DEFENSIVA) - MESMO CAMPO SERVE PARA OS DOIS USOS.
015700 01  WS-PARM-RUA                 PIC X(20) VALUE SPACES.
015800* PARAMETRO DE 3160 - MESMO TAMANHO DE END-LOGRADOURO NO
015900* COPY ENDER01, PARA COMPARACAO DIRETA SEM TRUNCAMENTO.
016000 01  WS-PARM-TIPO                PIC X(10) VALUE SPACES.
016100* PARAMETRO DE 3150 - MESMO TAMANHO DE IMV-TIPO NO COPY IMOV01.
016200 01  WS-PARM-PRECO-MIN           PIC 9(09)V99 VALUE ZERO.
016300* FAIXA DE PRECO DE 3130 - MESMA PRECISAO DE IMV-PRECO.
016400 01  WS-PARM-PRECO-MAX           PIC 9(09)V99 VALUE ZERO.
016500* LIMITE SUPERIOR DA FAIXA DE 3130 - VER WS-PARM-PRECO-MIN PARA
016600* O LIMITE INFERIOR.
016700 01  WS-PARM-QUARTOS-MIN         PIC 99 VALUE ZERO.
016800* FAIXA DE QUARTOS DE 3140 - MESMO TAMANHO DE IMV-QUARTOS.
016900 01  WS-PARM-QUARTOS-MAX         PIC 99 VALUE ZERO.
017000* LIMITE SUPERIOR DA FAIXA DE 3140 - VER WS-PARM-QUARTOS-MIN
017100* PARA O LIMITE INFERIOR.
017200 01  WS-PARM-METRAGEM            PIC 9(07) VALUE ZERO.
017300* PARAMETRO DE 3190 - MESMO TAMANHO DE IMV-METRAGEM.
017400
017500* REGISTRO COMPLETO PARA INCLUSAO DEFENSIVA NA CARTEIRA (VER
017600* 3920-ADICIONAR-IMOVEL) - MESMO LAYOUT DO ELEMENTO DA TABELA,
017700* PREENCHIDO PELO CHAMADOR ANTES DO PERFORM.
017800 01  WS-PARM-NOVO-IMOVEL.
017900* MESMO LAYOUT DA TABELA (COPY IMOV01) - O CHAMADOR PREENCHE
018000* TODOS OS CAMPOS ANTES DO PERFORM 3920, INCLUSIVE O ENDERECO.
018100     COPY IMOV01.
018200
018300* FORMATACAO DE UNIDADE PARA EXIBICAO - "0000" SE BRANCO.
018400 01  WS-UNIDADE-FORMATADA        PIC X(04) VALUE SPACES.
018500* RESULTADO DE 3300 - SO PARA EXIBICAO, NUNCA GRAVADO DE VOLTA
018600* NA TABELA DE IMOVEIS.
018700
018800* LINHA DE TRACO (AUDITORIA) DA EXIBICAO DE IMOVEL, MONTADA
018900* POR REDEFINICAO, COMO DE COSTUME NAS ROTINAS DE LOG DA
019000* CASA (VER SCE010, PARAG. 2270).
019100 01  IMV-LINHA-TRACO             PIC X(60) VALUE SPACES.
019200 01  IMV-LINHA-TRACO-R REDEFINES IMV-LINHA-TRACO.
019300* MESMA TECNICA DE REDEFINICAO DA LINHA DE TRACO USADA POR
019400* SCE010 (2270) - MONTA A LINHA DE AUDITORIA CAMPO A CAMPO.
019500     05  ILT-ID                  PIC X(06).
019600* MESMO TAMANHO DE IMV-ID - CAMPO DE 6 POSICOES DA CHAVE.
019700     05  FILLER                  PIC X(01).
019800     05  ILT-TIPO                PIC X(10).
019900* MESMO TAMANHO DE IMV-TIPO.
020000     05  FILLER                  PIC X(01).
020100     05  ILT-UNIDADE             PIC X(04).
020200* RECEBE O RESULTADO DE 3300 (JA COM O DEFAULT "0000" APLICADO,
020300* QUANDO FOR O CASO).
020400     05  FILLER                  PIC X(38).
020500* RESTANTE DA LINHA DE 60 POSICOES - SO ID/TIPO/UNIDADE SAO
020600* EXIBIDOS NA LINHA DE TRACO, O RESTO FICA EM BRANCO.
020700
020800* BUFFER GENERICO DE TITULO (TITLECASE) PARA EXIBICAO DE
020900* NOMES DE RUA/CIDADE NO RELATORIO DE AUTOTESTES.
021000 01  WS-TITULO-ENTRADA           PIC X(30) VALUE SPACES.
021100* CAMPO DE ENTRADA DA CONVERSAO (3320) - PREENCHIDO PELO
021200* CHAMADOR ANTES DO PERFORM.
021300 01  WS-TITULO-SAIDA             PIC X(30) VALUE SPACES.
021400* RESULTADO DA CONVERSAO - MESMO TAMANHO DA ENTRADA.
021500 01  WS-TITULO-SAIDA-R REDEFINES WS-TITULO-SAIDA.
021600* VISAO POSICAO-A-POSICAO DO RESULTADO, PARA 3325/3326
021700* TRABALHAREM UMA LETRA DE CADA VEZ.
021800     05  WS-TITULO-CHAR          PIC X(01) OCCURS 30 TIMES.
021900 01  WS-TITULO-ANTERIOR-BR       PIC X(01) VALUE "S".
022000* CHAVEIA SE A POSICAO ANTERIOR ERA BRANCO - CONTROLA QUANDO
022100* MAIUSCULAR A LETRA SEGUINTE.
022200
022300* TABELA DE ENDERECOS RECEBIDA DE SCE010.
022400 01  END-QTD-ENDERECOS           PIC S9(4) COMP VALUE ZERO.
022500* PREENCHIDO POR SCE010 VIA CALL - QUANTIDADE REAL DE LINHAS
022600* LIDAS DO ARQUIVO DE ENDERECOS.
022700 01  END-TABELA-ENDERECOS.
022800* LIMITE DE 500 ENDERECOS - MESMO LIMITE DA TABELA MONTADA POR
022900* SCE010, PASSADA PARA CA POR CALL.
023000     05  END-ENDERECO OCCURS 500 TIMES.
023100         COPY ENDER01.
023200
023300* TABELA DE IMOVEIS, MONTADA POR SCE020 E CONSULTADA AQUI.
023400 01  IMV-QTD-IMOVEIS             PIC S9(4) COMP VALUE ZERO.
023500* PREENCHIDO POR SCE020 VIA CALL - QUANTIDADE REAL DE IMOVEIS
023600* MONTADOS NA CARTEIRA.
023700 01  IMV-TABELA-IMOVEIS.
023800* LIMITE DE 500 IMOVEIS - MESMO LIMITE DA TABELA MONTADA POR
023900* SCE020. TODAS AS CONSULTAS 31nn/32nn PERCORREM ESTA TABELA.
024000     05  IMV-IMOVEL OCCURS 500 TIMES.
024100         COPY IMOV01.
024200
024300************************************************************
024400
024500************************************************************
024600* REGRAS DE NEGOCIO POR TIPO DE IMOVEL (RESUMO)              *
024700************************************************************
024800* RESIDENCIA (residence) - QUARTOS, PISCINA, STRATA.
024900* COMERCIAL  (commercial) - DOCA DE CARGA, ACESSO A RODOVIA.
025000* VAREJO     (retail)     - METRAGEM, ESTACIONAMENTO.
025100* OS TRES GRUPOS DE CAMPOS ESPECIFICOS SAO REDEFINES NO COPY
025200* IMOV01 - CADA IMOVEL SO TEM UM DOS TRES GRUPOS PREENCHIDO,
025300* CONFORME O SEU IMV-TIPO (VER 2200-CLASSIFICAR-IMOVEL EM
025400* SCE020, PARAGRAFO QUE DECIDE QUAL GRUPO PREENCHER NA CARGA).
025500************************************************************
025600 PROCEDURE DIVISION.
025700
025800 0000-INICIO.
025900* PARAGRAFO DE MAIS ALTO NIVEL - ABRE/VALIDA, CARREGA A CARTEIRA
026000* NOS DOIS SUBPROGRAMAS, RODA A CADEIA DE AUTOTESTES E ENCERRA.
026100     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-SAIDA.
026200     PERFORM 1500-CARREGAR-CARTEIRA THRU 1500-SAIDA.
026300     PERFORM 2000-EXECUTAR-AUTOTESTES THRU 2000-SAIDA.
026400* ULTIMO PASSO ANTES DO STOP RUN - SO A MENSAGEM DE FIM.
026500     PERFORM 8000-ENCERRAR THRU 8000-SAIDA.
026600* FIM NORMAL DO PROGRAMA, RETURN-CODE ZERO (PADRAO).
026700     STOP RUN.
026800
026900*********** VALIDACAO DA CONFIGURACAO DA AGENCIA ***********
027000
027100 1000-ABRIR-ARQUIVOS.
027200* NOME MANTIDO POR HISTORICO (ANTES DA REESCRITA DE 2002 ESTE
027300* PARAGRAFO DE FATO ABRIA ARQUIVO). HOJE SO VALIDA A CONFIGURACAO
027400* DA AGENCIA ANTES DE CHAMAR OS SUBPROGRAMAS DE CARGA.
027500* REUTILIZA A ROTINA GENERICA DE TAMANHO (2900) PARA VALIDAR O
027600* NOME FIXO DA AGENCIA COMO SE FOSSE UM CAMPO DE ENTRADA.
027700     MOVE AGE-NOME-AGENCIA TO WS-CAMPO-TOK-X.
027800     PERFORM 2900-CALC-TAMANHO THRU 2900-SAIDA.
027900* NOME EM BRANCO OU MAIOR QUE O PIC X(30) DECLARADO - CONFIGURA-
028000* CAO INVALIDA. ABORTA - NAO HA COMO RODAR A CARTEIRA SEM A
028100* AGENCIA IDENTIFICADA CORRETAMENTE.
028200* SE PASSAR DA VALIDACAO, O PROGRAMA CONTINUA NORMALMENTE PARA
028300* A CARGA DA CARTEIRA.
028400     IF WS-TAMANHO-CAMPO = ZERO OR WS-TAMANHO-CAMPO > 30
028500       MOVE "*** NOME DE AGENCIA INVALIDO (1-30 POS) ***"
028600                                                  TO MENS
028700* EXIBE A MENSAGEM DE ERRO ANTES DE ABORTAR.
028800       PERFORM ROT-MENS THRU ROT-MENS-FIM
028900* CHAMADO SO DEPOIS DE EXIBIR A MENSAGEM ACIMA.
029000       PERFORM 9900-ABEND THRU 9900-SAIDA.
029100* FIM DA VALIDACAO DA CONFIGURACAO - VOLTA PARA 0000.
029200 1000-SAIDA.
029300     EXIT.
029400
029500************* CARGA DA CARTEIRA (SUBPROGRAMAS) *************
029600
029700 1500-CARREGAR-CARTEIRA.
029800* CHAMA OS DOIS SUBPROGRAMAS NA ORDEM CORRETA: SCE010 PRIMEIRO
029900* (MONTA A TABELA DE ENDERECOS), DEPOIS SCE020 (MONTA A TABELA DE
030000* IMOVEIS, QUE DEPENDE DOS ENDERECOS JA CARREGADOS PARA JUNTAR).
030100* SCE010 PREENCHE A TABELA DE ENDERECOS A PARTIR DO ARQUIVO
030200* DE ENDERECOS - VER SCE010, PARAGRAFO 2000.
030300     CALL "SCE010" USING END-QTD-ENDERECOS
030400                          END-TABELA-ENDERECOS.
030500* SCE020 RECEBE A TABELA DE ENDERECOS JA PRONTA E DEVOLVE A
030600* TABELA DE IMOVEIS COMPLETA (ENDERECO + DADOS DO IMOVEL).
030700     CALL "SCE020" USING IMV-QTD-IMOVEIS
030800                          IMV-TABELA-IMOVEIS
030900                          END-QTD-ENDERECOS
031000                          END-TABELA-ENDERECOS.
031100* FIM DA CARGA DA CARTEIRA - VOLTA PARA 0000.
031200 1500-SAIDA.
031300     EXIT.
031400
031500*************** CADEIA DE AUTOTESTES EM LOTE ***************
031600* SUBSTITUI O ANTIGO MENU ACE-001. CADA PARAGRAFO ABAIXO
031700* EXERCITA UMA CONSULTA/AVALIACAO DA CARTEIRA E EXIBE O
031800* RESULTADO, NA ORDEM DO MANUAL DE OPERACAO DO SISTEMA.
031900
032000 2000-EXECUTAR-AUTOTESTES.
032100* DISPARA CADA CONSULTA UMA VEZ, COM PARAMETROS DE EXEMPLO FIXOS
032200* NO PROGRAMA (SEM TELA DE ENTRADA). SUBSTITUI O ANTIGO MENU
032300* INTERATIVO ACE-001, ELIMINADO NA VERSAO 039.
032400* MARCA O INICIO DO BLOCO DE SAIDA NO LISTADO DE JOB - FACILITA
032500* ACHAR ONDE COMECA O RESULTADO DOS AUTOTESTES.
032600     DISPLAY "SCE030 - AUTOTESTES DA CARTEIRA - INICIO".
032700* PRIMEIRO O TOTAL GERAL DA CARTEIRA, SEM FILTRO NENHUM.
032800     PERFORM 3100-TOTAL-VALOR-CARTEIRA THRU 3100-SAIDA.
032900* ID DE EXEMPLO PARA A CONSULTA POR CHAVE (3110).
033000     MOVE "P0001" TO WS-PARM-ID.
033100     PERFORM 3110-CONSULTAR-IMOVEL-POR-ID THRU 3110-SAIDA.
033200* SO FAZ SENTIDO PARA RESIDENCIA - VER REGRA EM 3120.
033300     PERFORM 3120-IMOVEIS-COM-PISCINA THRU 3120-SAIDA.
033400* FAIXA DE PRECO DE EXEMPLO PARA A CONSULTA 3130 (SEM FILTRO
033500* DE TIPO - VALE PARA QUALQUER IMOVEL DA CARTEIRA).
033600     MOVE 100000.00 TO WS-PARM-PRECO-MIN.
033700     MOVE 500000.00 TO WS-PARM-PRECO-MAX.
033800     PERFORM 3130-IMOVEIS-POR-FAIXA-PRECO THRU 3130-SAIDA.
033900* FAIXA DE QUARTOS DE EXEMPLO PARA A CONSULTA 3140 (SO
034000* RESIDENCIA TEM QUARTOS CADASTRADOS).
034100     MOVE 2 TO WS-PARM-QUARTOS-MIN.
034200     MOVE 4 TO WS-PARM-QUARTOS-MAX.
034300     PERFORM 3140-IMOVEIS-POR-QUARTOS THRU 3140-SAIDA.
034400* TIPO EM MINUSCULA DE PROPOSITO - A CONSULTA 3150 IGNORA CAIXA
034500* NA COMPARACAO, ENTAO SERVE PARA TESTAR ESSA REGRA TAMBEM.
034600     MOVE "residence" TO WS-PARM-TIPO.
034700     PERFORM 3150-IMOVEIS-POR-TIPO THRU 3150-SAIDA.
034800* NOME DE RUA DE EXEMPLO PARA A CONSULTA 3160 (COMPARACAO EXATA,
034900* SENSIVEL A CAIXA - VER NOTA NO PARAGRAFO).
035000     MOVE "MAIN STREET" TO WS-PARM-RUA.
035100     PERFORM 3160-IMOVEIS-POR-RUA THRU 3160-SAIDA.
035200     PERFORM 3170-IMOVEIS-COM-DOCA THRU 3170-SAIDA.
035300* SO FAZ SENTIDO PARA COMERCIAL - VER REGRA EM 3180.
035400     PERFORM 3180-IMOVEIS-COM-RODOVIA THRU 3180-SAIDA.
035500* METRAGEM DE EXEMPLO PARA A CONSULTA 3190 (SO VAREJO TEM
035600* METRAGEM CADASTRADA).
035700     MOVE 1500 TO WS-PARM-METRAGEM.
035800     PERFORM 3190-IMOVEIS-POR-METRAGEM THRU 3190-SAIDA.
035900* SO FAZ SENTIDO PARA VAREJO - VER REGRA EM 3200.
036000     PERFORM 3200-IMOVEIS-COM-ESTACIONA THRU 3200-SAIDA.
036100* SO FAZ SENTIDO PARA RESIDENCIA - VER REGRA EM 3210. ULTIMA
036200* CONSULTA DA CADEIA DE AUTOTESTES.
036300     PERFORM 3210-IMOVEIS-COM-STRATA THRU 3210-SAIDA.
036400* MARCA O FIM DO BLOCO - SE NAO APARECER NO LISTADO, O
036500* PROGRAMA ABORTOU NO MEIO DA CADEIA DE AUTOTESTES.
036600     DISPLAY "SCE030 - AUTOTESTES DA CARTEIRA - FIM".
036700* FIM DA CADEIA DE AUTOTESTES - VOLTA PARA 0000.
036800 2000-SAIDA.
036900     EXIT.
037000
037100************ VALOR TOTAL DA CARTEIRA (TRUNCADO) ************
037200* SOMA O VALOR INTEIRO (TRUNCADO) DE CADA IMOVEL - NAO
037300* ARREDONDA: REGRA DE NEGOCIO DA CARTEIRA.
037400
037500 3100-TOTAL-VALOR-CARTEIRA.
037600* LACO CONTROLADO POR GO TO - ESTILO PADRAO DA CASA PARA
037700* PERCORRER TABELA, NO LUGAR DE PERFORM VARYING.
037800* ZERA O ACUMULADOR ANTES DE COMECAR - EVITA LIXO DE CHAMADA
037900* ANTERIOR (O PARAGRAFO PODE SER CHAMADO MAIS DE UMA VEZ).
038000     MOVE ZERO TO WS-TOTAL-CARTEIRA.
038100* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3100).
038200     MOVE 1 TO WS-I.
038300 3100-LOOP.
038400* CONDICAO DE PARADA DO LACO - CHEGOU AO FIM DA TABELA.
038500     IF WS-I > IMV-QTD-IMOVEIS
038600       GO TO 3100-LOOP-FIM.
038700* SOMA TRUNCADA PARA INTEIRO (WS-TOTAL-CARTEIRA E S9(11) COMP,
038800* SEM CASAS DECIMAIS) - REGRA DE NEGOCIO DA CARTEIRA, NAO E BUG.
038900     COMPUTE WS-TOTAL-CARTEIRA = WS-TOTAL-CARTEIRA +
039000         IMV-PRECO OF IMV-IMOVEL (WS-I).
039100* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3100).
039200     ADD 1 TO WS-I.
039300* VOLTA AO TOPO DO LACO 3100-LOOP PARA TESTAR O PROXIMO INDICE.
039400     GO TO 3100-LOOP.
039500* PERCORREU TODA A TABELA - O ACUMULADOR JA TEM O TOTAL FINAL.
039600 3100-LOOP-FIM.
039700* VALOR EXIBIDO SEM EDICAO (PIC S9(11) COMP PURO) - SO PARA
039800* CONFERENCIA RAPIDA NO AUTOTESTE.
039900     DISPLAY "TOTAL DA CARTEIRA: " WS-TOTAL-CARTEIRA.
040000* FIM DO TOTAL DA CARTEIRA - VOLTA PARA 2000.
040100 3100-SAIDA.
040200     EXIT.
040300
040400********************* CONSULTA POR ID **********************
040500
040600 3110-CONSULTAR-IMOVEL-POR-ID.
040700* BUSCA POR CHAVE UNICA (IMV-ID) - PARA NO PRIMEIRO ACHADO, POIS
040800* NAO PODE HAVER DOIS IMOVEIS COM O MESMO ID NA CARTEIRA.
040900* 3110: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
041000     MOVE "N" TO WS-ENCONTROU-ALGO.
041100* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3110).
041200     MOVE 1 TO WS-I.
041300 3110-LOOP.
041400* 3110: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
041500     IF WS-I > IMV-QTD-IMOVEIS
041600       GO TO 3110-LOOP-FIM.
041700* ACHOU O IMOVEL PROCURADO - EXIBE E ENCERRA O LACO DE UMA VEZ
041800* (GO TO 3110-LOOP-FIM), DIFERENTE DAS DEMAIS CONSULTAS QUE
041900* CONTINUAM ATE O FIM DA TABELA PROCURANDO TODAS AS OCORRENCIAS.
042000     IF IMV-ID OF IMV-IMOVEL (WS-I) = WS-PARM-ID
042100       MOVE "S" TO WS-ENCONTROU-ALGO
042200       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA
042300       GO TO 3110-LOOP-FIM.
042400* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3110).
042500     ADD 1 TO WS-I.
042600* VOLTA AO TOPO DO LACO 3110-LOOP PARA TESTAR O PROXIMO INDICE.
042700     GO TO 3110-LOOP.
042800* PERCORREU TODA A TABELA - OU ACHOU E SAIU ANTES, OU NAO EXISTE.
042900 3110-LOOP-FIM.
043000     IF NOT ENCONTROU-ALGO
043100* MENSAGEM ESPECIFICA COM O ID PROCURADO - AJUDA A CONFERIR O
043200* AUTOTESTE SEM PRECISAR OLHAR O ARQUIVO DE ENTRADA.
043300       DISPLAY "IMOVEL " WS-PARM-ID " NAO ENCONTRADO".
043400* FIM DA CONSULTA POR ID - VOLTA PARA 2000.
043500 3110-SAIDA.
043600     EXIT.
043700
043800************* IMOVEIS RESIDENCIAIS COM PISCINA *************
043900
044000 3120-IMOVEIS-COM-PISCINA.
044100* SO EXAMINA IMOVEL DO TIPO RESIDENCIA - PISCINA SO EXISTE NO
044200* GRUPO IMV-DADOS-RESIDENCIA (VER IMOV01, REDEFINES).
044300* 3120: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
044400     MOVE "N" TO WS-ENCONTROU-ALGO.
044500* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3120).
044600     MOVE 1 TO WS-I.
044700 3120-LOOP.
044800* 3120: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
044900     IF WS-I > IMV-QTD-IMOVEIS
045000       GO TO 3120-LOOP-FIM.
045100* "true " COM ESPACO A DIREITA - O CAMPO E PIC X(05), MESMA
045200* CONVENCAO DE BOOLEANO USADA POR SCE020 (VER 2510).
045300     IF IMV-TIPO OF IMV-IMOVEL (WS-I) = "residence"
045400         AND IMV-PISCINA OF IMV-IMOVEL (WS-I) = "true "
045500       MOVE "S" TO WS-ENCONTROU-ALGO
045600* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
045700* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
045800       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
045900* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3120).
046000     ADD 1 TO WS-I.
046100* VOLTA AO TOPO DO LACO 3120-LOOP PARA TESTAR O PROXIMO INDICE.
046200     GO TO 3120-LOOP.
046300* PERCORREU TODA A TABELA COM O FILTRO DE PISCINA.
046400 3120-LOOP-FIM.
046500* SEM NENHUM CANDIDATO ACHADO NA VARREDURA - AVISA QUE NAO HA
046600* IMOVEL COM PISCINA NA CARTEIRA.
046700     IF NOT ENCONTROU-ALGO
046800* MENSAGEM DE "VAZIO" - A CARTEIRA PODE PERFEITAMENTE NAO TER
046900* NENHUM IMOVEL COM PISCINA, NAO E ERRO.
047000       DISPLAY "NENHUM IMOVEL COM PISCINA ENCONTRADO".
047100* FIM DA CONSULTA DE PISCINA - VOLTA PARA 2000.
047200 3120-SAIDA.
047300     EXIT.
047400
047500**************** IMOVEIS POR FAIXA DE PRECO ****************
047600
047700 3130-IMOVEIS-POR-FAIXA-PRECO.
047800* FAIXA FECHADA NOS DOIS EXTREMOS (MIN E MAX INCLUSIVE) - NOT <
047900* E NOT > SAO EQUIVALENTES A >= E <=, ESTILO PREFERIDO NA CASA.
048000* 3130: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
048100     MOVE "N" TO WS-ENCONTROU-ALGO.
048200* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3130).
048300     MOVE 1 TO WS-I.
048400 3130-LOOP.
048500* 3130: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
048600     IF WS-I > IMV-QTD-IMOVEIS
048700       GO TO 3130-LOOP-FIM.
048800     IF IMV-PRECO OF IMV-IMOVEL (WS-I)
048900                                 NOT < WS-PARM-PRECO-MIN
049000         AND IMV-PRECO OF IMV-IMOVEL (WS-I)
049100                                 NOT > WS-PARM-PRECO-MAX
049200       MOVE "S" TO WS-ENCONTROU-ALGO
049300* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
049400* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
049500       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
049600* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3130).
049700     ADD 1 TO WS-I.
049800* VOLTA AO TOPO DO LACO 3130-LOOP PARA TESTAR O PROXIMO INDICE.
049900     GO TO 3130-LOOP.
050000* PERCORREU TODA A TABELA COM O FILTRO DE FAIXA DE PRECO.
050100 3130-LOOP-FIM.
050200     IF NOT ENCONTROU-ALGO
050300* MESMA IDEIA - AUSENCIA DE RESULTADO NAO E CONDICAO DE ERRO,
050400* SO INFORMATIVA.
050500       DISPLAY "NENHUM IMOVEL NA FAIXA DE PRECO INFORMADA".
050600* FIM DA CONSULTA POR FAIXA DE PRECO - VOLTA PARA 2000.
050700 3130-SAIDA.
050800     EXIT.
050900
051000************* IMOVEIS RESIDENCIAIS POR QUARTOS *************
051100
051200 3140-IMOVEIS-POR-QUARTOS.
051300* FILTRA POR TIPO RESIDENCIA E POR FAIXA DE QUARTOS AO MESMO
051400* TEMPO - AS DUAS CONDICOES TEM QUE SER VERDADEIRAS.
051500* 3140: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
051600     MOVE "N" TO WS-ENCONTROU-ALGO.
051700* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3140).
051800     MOVE 1 TO WS-I.
051900 3140-LOOP.
052000* 3140: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
052100     IF WS-I > IMV-QTD-IMOVEIS
052200       GO TO 3140-LOOP-FIM.
052300     IF IMV-TIPO OF IMV-IMOVEL (WS-I) = "residence"
052400         AND IMV-QUARTOS OF IMV-IMOVEL (WS-I)
052500                       NOT < WS-PARM-QUARTOS-MIN
052600         AND IMV-QUARTOS OF IMV-IMOVEL (WS-I)
052700                       NOT > WS-PARM-QUARTOS-MAX
052800       MOVE "S" TO WS-ENCONTROU-ALGO
052900* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
053000* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
053100       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
053200* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3140).
053300     ADD 1 TO WS-I.
053400* VOLTA AO TOPO DO LACO 3140-LOOP PARA TESTAR O PROXIMO INDICE.
053500     GO TO 3140-LOOP.
053600* PERCORREU TODA A TABELA COM O FILTRO DE QUARTOS.
053700 3140-LOOP-FIM.
053800     IF NOT ENCONTROU-ALGO
053900* IMPORTANTE: SO CONTA COMO CANDIDATO O IMOVEL DO TIPO
054000* RESIDENCIA - VAREJO/COMERCIAL NUNCA ENTRAM NESTA CONSULTA.
054100       DISPLAY "NENHUM IMOVEL NA FAIXA DE QUARTOS".
054200* FIM DA CONSULTA POR QUARTOS - VOLTA PARA 2000.
054300 3140-SAIDA.
054400     EXIT.
054500
054600********************* IMOVEIS POR TIPO *********************
054700* COMPARACAO SEM DISTINCAO DE MAIUSCULAS/MINUSCULAS (USA
054800* A ROTINA GENERICA DE MAIUSCULAS - PARAGRAFO 2950).
054900
055000 3150-IMOVEIS-POR-TIPO.
055100* CONVERTE O PARAMETRO E O TIPO DO IMOVEL PARA MAIUSCULA ANTES
055200* DE COMPARAR - PERMITE O OPERADOR DIGITAR "Residence",
055300* "RESIDENCE" OU "residence" QUE O RESULTADO E O MESMO.
055400* 3150: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
055500     MOVE "N" TO WS-ENCONTROU-ALGO.
055600* CONVERSAO FEITA UMA UNICA VEZ, FORA DO LACO, POIS O PARAMETRO
055700* NAO MUDA ENQUANTO A CONSULTA ESTA RODANDO.
055800     MOVE WS-PARM-TIPO TO WS-CAMPO-TOK-X.
055900     PERFORM 2950-CONVERTER-MAIUSCULO THRU 2950-SAIDA.
056000     MOVE WS-CAMPO-TOK-X TO WS-PARM-TIPO.
056100* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3150).
056200     MOVE 1 TO WS-I.
056300 3150-LOOP.
056400* 3150: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
056500     IF WS-I > IMV-QTD-IMOVEIS
056600       GO TO 3150-LOOP-FIM.
056700     MOVE IMV-TIPO OF IMV-IMOVEL (WS-I) TO WS-CAMPO-TOK-X.
056800     PERFORM 2950-CONVERTER-MAIUSCULO THRU 2950-SAIDA.
056900* SO COMPARA AS 10 PRIMEIRAS POSICOES - MESMO TAMANHO DO CAMPO
057000* IMV-TIPO NA TABELA (PIC X(10)).
057100     IF WS-CAMPO-TOK-X (1:10) = WS-PARM-TIPO
057200       MOVE "S" TO WS-ENCONTROU-ALGO
057300* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
057400* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
057500       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
057600* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3150).
057700     ADD 1 TO WS-I.
057800* VOLTA AO TOPO DO LACO 3150-LOOP PARA TESTAR O PROXIMO INDICE.
057900     GO TO 3150-LOOP.
058000* PERCORREU TODA A TABELA COM O FILTRO DE TIPO.
058100 3150-LOOP-FIM.
058200     IF NOT ENCONTROU-ALGO
058300* SE O OPERADOR DIGITAR UM TIPO QUE NAO EXISTE NA CARTEIRA
058400* (ERRO DE DIGITACAO), O RESULTADO E ESTA MENSAGEM, NAO ABEND.
058500       DISPLAY "NENHUM IMOVEL DO TIPO INFORMADO".
058600* FIM DA CONSULTA POR TIPO - VOLTA PARA 2000.
058700 3150-SAIDA.
058800     EXIT.
058900
059000********************* IMOVEIS POR RUA **********************
059100* COMPARACAO EXATA, SENSIVEL A MAIUSCULA/MINUSCULA - NAO
059200* PASSA PELA ROTINA DE MAIUSCULAS.
059300
059400 3160-IMOVEIS-POR-RUA.
059500* NAO CONVERTE PARA MAIUSCULA DE PROPOSITO - RUA E NOME PROPRIO,
059600* A CONSULTA EXIGE A GRAFIA EXATA DO CADASTRO.
059700* 3160: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
059800     MOVE "N" TO WS-ENCONTROU-ALGO.
059900* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3160).
060000     MOVE 1 TO WS-I.
060100 3160-LOOP.
060200* 3160: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
060300     IF WS-I > IMV-QTD-IMOVEIS
060400       GO TO 3160-LOOP-FIM.
060500* CAMPO ACESSADO DENTRO DO ENDERECO DO IMOVEL (COPY ENDER01
060600* ANINHADO NO COPY IMOV01) - QUALIFICADO PELO OF PARA DESFAZER
060700* A AMBIGUIDADE COM O MESMO NOME NA TABELA DE ENDERECOS.
060800     IF END-LOGRADOURO OF IMV-ENDERECO OF
060900             IMV-IMOVEL (WS-I) = WS-PARM-RUA
061000       MOVE "S" TO WS-ENCONTROU-ALGO
061100* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
061200* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
061300       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
061400* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3160).
061500     ADD 1 TO WS-I.
061600* VOLTA AO TOPO DO LACO 3160-LOOP PARA TESTAR O PROXIMO INDICE.
061700     GO TO 3160-LOOP.
061800* PERCORREU TODA A TABELA COM O FILTRO DE RUA.
061900 3160-LOOP-FIM.
062000     IF NOT ENCONTROU-ALGO
062100* LEMBRETE: A COMPARACAO E EXATA - "Main Street" E "MAIN
062200* STREET" SAO CONSIDERADAS RUAS DIFERENTES AQUI.
062300       DISPLAY "NENHUM IMOVEL NA RUA INFORMADA".
062400* FIM DA CONSULTA POR RUA - VOLTA PARA 2000.
062500 3160-SAIDA.
062600     EXIT.
062700
062800*************** IMOVEIS COMERCIAIS COM DOCA ****************
062900
063000 3170-IMOVEIS-COM-DOCA.
063100* SO EXAMINA IMOVEL COMERCIAL - DOCA DE CARGA SO EXISTE NO GRUPO
063200* IMV-DADOS-COMERCIAL (REDEFINES DE IMV-DADOS-RESIDENCIA).
063300* 3170: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
063400     MOVE "N" TO WS-ENCONTROU-ALGO.
063500* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3170).
063600     MOVE 1 TO WS-I.
063700 3170-LOOP.
063800* 3170: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
063900     IF WS-I > IMV-QTD-IMOVEIS
064000       GO TO 3170-LOOP-FIM.
064100* DOCA DE CARGA SO FAZ SENTIDO EM IMOVEL COMERCIAL.
064200     IF IMV-TIPO OF IMV-IMOVEL (WS-I) = "commercial"
064300         AND IMV-DOCA-CARGA OF IMV-IMOVEL (WS-I) = "true "
064400       MOVE "S" TO WS-ENCONTROU-ALGO
064500* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
064600* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
064700       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
064800* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3170).
064900     ADD 1 TO WS-I.
065000* VOLTA AO TOPO DO LACO 3170-LOOP PARA TESTAR O PROXIMO INDICE.
065100     GO TO 3170-LOOP.
065200* PERCORREU TODA A TABELA COM O FILTRO DE DOCA DE CARGA.
065300 3170-LOOP-FIM.
065400     IF NOT ENCONTROU-ALGO
065500* RESULTADO NORMAL SE A CARTEIRA NAO TIVER NENHUM COMERCIAL
065600* COM ESSE INDICADOR LIGADO.
065700       DISPLAY "NENHUM IMOVEL COM DOCA DE CARGA".
065800* FIM DA CONSULTA DE DOCA DE CARGA - VOLTA PARA 2000.
065900 3170-SAIDA.
066000     EXIT.
066100
066200********** IMOVEIS COMERCIAIS COM ACESSO RODOVIA ***********
066300
066400 3180-IMOVEIS-COM-RODOVIA.
066500* MESMA LOGICA DE 3170, TROCANDO O CAMPO PARA ACESSO A RODOVIA -
066600* OS DOIS INDICADORES FICAM NO MESMO GRUPO COMERCIAL.
066700* 3180: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
066800     MOVE "N" TO WS-ENCONTROU-ALGO.
066900* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3180).
067000     MOVE 1 TO WS-I.
067100 3180-LOOP.
067200* 3180: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
067300     IF WS-I > IMV-QTD-IMOVEIS
067400       GO TO 3180-LOOP-FIM.
067500* ACESSO A RODOVIA E O OUTRO INDICADOR DO GRUPO COMERCIAL.
067600     IF IMV-TIPO OF IMV-IMOVEL (WS-I) = "commercial"
067700         AND IMV-ACESSO-RODOVIA OF IMV-IMOVEL (WS-I)
067800                                              = "true "
067900       MOVE "S" TO WS-ENCONTROU-ALGO
068000* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
068100* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
068200       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
068300* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3180).
068400     ADD 1 TO WS-I.
068500* VOLTA AO TOPO DO LACO 3180-LOOP PARA TESTAR O PROXIMO INDICE.
068600     GO TO 3180-LOOP.
068700* PERCORREU TODA A TABELA COM O FILTRO DE RODOVIA.
068800 3180-LOOP-FIM.
068900     IF NOT ENCONTROU-ALGO
069000* MESMA OBSERVACAO DA CONSULTA DE DOCA DE CARGA (3170).
069100       DISPLAY "NENHUM IMOVEL COM ACESSO A RODOVIA".
069200* FIM DA CONSULTA DE ACESSO A RODOVIA - VOLTA PARA 2000.
069300 3180-SAIDA.
069400     EXIT.
069500
069600************** IMOVEIS DE VAREJO POR METRAGEM **************
069700
069800 3190-IMOVEIS-POR-METRAGEM.
069900* SO EXAMINA IMOVEL DE VAREJO - METRAGEM SO EXISTE NO GRUPO
070000* IMV-DADOS-VAREJO. COMPARACAO POR IGUALDADE EXATA, NAO FAIXA.
070100* 3190: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
070200     MOVE "N" TO WS-ENCONTROU-ALGO.
070300* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3190).
070400     MOVE 1 TO WS-I.
070500 3190-LOOP.
070600* 3190: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
070700     IF WS-I > IMV-QTD-IMOVEIS
070800       GO TO 3190-LOOP-FIM.
070900* METRAGEM SO EXISTE NO GRUPO DE VAREJO (IMV-DADOS-VAREJO).
071000     IF IMV-TIPO OF IMV-IMOVEL (WS-I) = "retail"
071100         AND IMV-METRAGEM OF IMV-IMOVEL (WS-I)
071200                                 = WS-PARM-METRAGEM
071300       MOVE "S" TO WS-ENCONTROU-ALGO
071400* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
071500* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
071600       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
071700* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3190).
071800     ADD 1 TO WS-I.
071900* VOLTA AO TOPO DO LACO 3190-LOOP PARA TESTAR O PROXIMO INDICE.
072000     GO TO 3190-LOOP.
072100* PERCORREU TODA A TABELA COM O FILTRO DE METRAGEM.
072200 3190-LOOP-FIM.
072300     IF NOT ENCONTROU-ALGO
072400* COMPARACAO POR IGUALDADE EXATA - METRAGEM UM POUCO ACIMA OU
072500* ABAIXO DO PARAMETRO NAO ENTRA NO RESULTADO.
072600       DISPLAY "NENHUM IMOVEL COM A METRAGEM INFORMADA".
072700* FIM DA CONSULTA POR METRAGEM - VOLTA PARA 2000.
072800 3190-SAIDA.
072900     EXIT.
073000
073100*********** IMOVEIS DE VAREJO COM ESTACIONAMENTO ***********
073200
073300 3200-IMOVEIS-COM-ESTACIONA.
073400* SO EXAMINA IMOVEL DE VAREJO - ESTACIONAMENTO SO EXISTE NO
073500* GRUPO IMV-DADOS-VAREJO.
073600* 3200: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
073700     MOVE "N" TO WS-ENCONTROU-ALGO.
073800* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3200).
073900     MOVE 1 TO WS-I.
074000 3200-LOOP.
074100* 3200: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
074200     IF WS-I > IMV-QTD-IMOVEIS
074300       GO TO 3200-LOOP-FIM.
074400* ESTACIONAMENTO E O OUTRO INDICADOR DO GRUPO DE VAREJO.
074500     IF IMV-TIPO OF IMV-IMOVEL (WS-I) = "retail"
074600         AND IMV-ESTACIONAMENTO OF IMV-IMOVEL (WS-I)
074700                                              = "true "
074800       MOVE "S" TO WS-ENCONTROU-ALGO
074900* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
075000* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
075100       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
075200* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3200).
075300     ADD 1 TO WS-I.
075400* VOLTA AO TOPO DO LACO 3200-LOOP PARA TESTAR O PROXIMO INDICE.
075500     GO TO 3200-LOOP.
075600* PERCORREU TODA A TABELA COM O FILTRO DE ESTACIONAMENTO.
075700 3200-LOOP-FIM.
075800     IF NOT ENCONTROU-ALGO
075900* RESULTADO NORMAL SE NENHUM VAREJO TIVER O INDICADOR LIGADO.
076000       DISPLAY "NENHUM IMOVEL COM ESTACIONAMENTO".
076100* FIM DA CONSULTA DE ESTACIONAMENTO - VOLTA PARA 2000.
076200 3200-SAIDA.
076300     EXIT.
076400
076500************* IMOVEIS RESIDENCIAIS COM STRATA **************
076600
076700 3210-IMOVEIS-COM-STRATA.
076800* SO EXAMINA IMOVEL RESIDENCIAL - STRATA (CONDOMINIO) SO EXISTE
076900* NO GRUPO IMV-DADOS-RESIDENCIA. ULTIMA CONSULTA DA CADEIA.
077000* 3210: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
077100     MOVE "N" TO WS-ENCONTROU-ALGO.
077200* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3210).
077300     MOVE 1 TO WS-I.
077400 3210-LOOP.
077500* 3210: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
077600     IF WS-I > IMV-QTD-IMOVEIS
077700       GO TO 3210-LOOP-FIM.
077800     IF IMV-TIPO OF IMV-IMOVEL (WS-I) = "residence"
077900         AND IMV-STRATA OF IMV-IMOVEL (WS-I) = "true "
078000       MOVE "S" TO WS-ENCONTROU-ALGO
078100* CANDIDATO CONFIRMADO PELO FILTRO DE - EXIBE E CONTINUA
078200* A VARREDURA (PODE HAVER MAIS DE UM NA CARTEIRA).
078300       PERFORM 3900-DISPLAY-IMOVEL THRU 3900-DISPLAY-SAIDA.
078400* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3210).
078500     ADD 1 TO WS-I.
078600* VOLTA AO TOPO DO LACO 3210-LOOP PARA TESTAR O PROXIMO INDICE.
078700     GO TO 3210-LOOP.
078800* PERCORREU TODA A TABELA COM O FILTRO DE STRATA.
078900 3210-LOOP-FIM.
079000     IF NOT ENCONTROU-ALGO
079100* ULTIMA MENSAGEM DA CADEIA DE AUTOTESTES - APOS ESTA, VOLTA
079200* PARA 2000 E EXIBE A LINHA DE FIM.
079300       DISPLAY "NENHUM IMOVEL COM STRATA ENCONTRADO".
079400* FIM DA CONSULTA DE STRATA - VOLTA PARA 2000.
079500 3210-SAIDA.
079600     EXIT.
079700
079800*************** EXIBICAO PADRAO DE UM IMOVEL ***************
079900* ROTINA COMUM DE EXIBICAO, USADA POR TODAS AS CONSULTAS
080000* ACIMA. APLICA O DEFAULT DE UNIDADE (3300) NA EXIBICAO.
080100
080200 3900-DISPLAY-IMOVEL.
080300* ROTINA UNICA DE EXIBICAO - GARANTE QUE TODAS AS 12 CONSULTAS
080400* MOSTREM O IMOVEL NO MESMO FORMATO, INDEPENDENTE DO FILTRO
080500* QUE ACHOU O REGISTRO.
080600* APLICA O DEFAULT DE UNIDADE ANTES DE MONTAR A LINHA DE TRACO.
080700     PERFORM 3300-FORMATAR-UNIDADE THRU 3300-SAIDA.
080800* LIMPA A LINHA INTEIRA (INCLUSIVE O FILLER FINAL) ANTES DE
080900* PREENCHER OS CAMPOS PELA REDEFINICAO IMV-LINHA-TRACO-R.
081000     MOVE SPACES TO IMV-LINHA-TRACO.
081100     MOVE IMV-ID OF IMV-IMOVEL (WS-I) TO ILT-ID.
081200     MOVE IMV-TIPO OF IMV-IMOVEL (WS-I) TO ILT-TIPO.
081300     MOVE WS-UNIDADE-FORMATADA TO ILT-UNIDADE.
081400* PRECO EXIBIDO SEPARADO DA LINHA DE TRACO - NAO ENTRA NO
081500* LAYOUT DE 60 POSICOES, POIS O TAMANHO DO VALOR VARIA.
081600     DISPLAY "IMOVEL " IMV-LINHA-TRACO
081700             " PRECO " IMV-PRECO OF IMV-IMOVEL (WS-I).
081800 3900-DISPLAY-SAIDA.
081900     EXIT.
082000
082100*********** FORMATACAO DA UNIDADE PARA EXIBICAO ************
082200* SE A UNIDADE GRAVADA ESTIVER EM BRANCO, EXIBE O DEFAULT
082300* "0000"; O VALOR GRAVADO NA CARTEIRA NAO E ALTERADO.
082400
082500 3300-FORMATAR-UNIDADE.
082600* MESMA REGRA DE DEFAULT USADA PELO CADASTRO (SCE010) - AQUI SO
082700* PARA EXIBICAO, NAO ALTERA O DADO GRAVADO NA TABELA.
082800* MESMA REGRA DE DEFAULT DE UNIDADE USADA POR SCE010/SCE020,
082900* AQUI SO PARA MONTAR A LINHA DE EXIBICAO.
083000     IF END-NUM-UNIDADE OF IMV-ENDERECO OF
083100             IMV-IMOVEL (WS-I) = SPACES
083200       MOVE "0000" TO WS-UNIDADE-FORMATADA
083300     ELSE
083400       MOVE END-NUM-UNIDADE OF IMV-ENDERECO OF
083500               IMV-IMOVEL (WS-I) TO WS-UNIDADE-FORMATADA.
083600* FIM DA FORMATACAO DE UNIDADE - VOLTA PARA 3900.
083700 3300-SAIDA.
083800     EXIT.
083900
084000********** ROTINA GENERICA DE TITULO (TITLECASE) ***********
084100* PRIMEIRA LETRA DE CADA PALAVRA EM MAIUSCULA, RESTANTE EM
084200* MINUSCULA, SEPARADORES DE ESPACO PRESERVADOS. USADA NA
084300* EXIBICAO DE NOMES DE RUA/CIDADE QUANDO SOLICITADO PELO
084400* OPERADOR DO AUTOTESTE (NAO CHAMADA NA CADEIA PADRAO 2000).
084500
084600 3320-CONVERTER-TITULO.
084700* NAO ENTRA NA CADEIA PADRAO DE AUTOTESTES (2000) - FICA
084800* DISPONIVEL PARA QUEM QUISER EXIBIR RUA/CIDADE EM FORMATO
084900* DE TITULO NUM RELATORIO ESPECIAL.
085000* PARTE DA SAIDA JA IGUAL A ENTRADA - A CONVERSAO SO MUDA A
085100* CAIXA DE CADA LETRA, NUNCA O CONTEUDO.
085200     MOVE WS-TITULO-ENTRADA TO WS-TITULO-SAIDA.
085300* ENTRADA COM CARACTER FORA DE A-Z/a-z/ESPACO - NAO CONVERTE,
085400* DEVOLVE BRANCO (PROTECAO CONTRA LIXO NO CAMPO DE ENTRADA).
085500     IF WS-TITULO-SAIDA IS NOT TITULO-VALIDO
085600* ENTRADA REJEITADA - DEVOLVE BRANCO EM VEZ DE LIXO.
085700       MOVE SPACES TO WS-TITULO-SAIDA
085800       GO TO 3320-SAIDA.
085900* MARCA A PRIMEIRA POSICAO COMO "INICIO DE PALAVRA" - GARANTE
086000* QUE A PRIMEIRA LETRA DO CAMPO SEMPRE VIRA MAIUSCULA.
086100     MOVE "S" TO WS-TITULO-ANTERIOR-BR.
086200* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3320).
086300     MOVE 1 TO WS-I.
086400 3320-LOOP.
086500* PERCORREU AS 30 POSICOES DO CAMPO - TERMINOU A CONVERSAO.
086600     IF WS-I > 30
086700       GO TO 3320-SAIDA.
086800* ESPACO MARCA FIM DE PALAVRA - A PROXIMA LETRA NAO-BRANCO SERA
086900* TRATADA COMO INICIO DA PALAVRA SEGUINTE.
087000* SEPARADOR DE PALAVRA - SO O ESPACO CONTA (VIRGULA E PONTO NAO
087100* SAO CONSIDERADOS, POIS A CLASS TITULO-VALIDO OS PROIBE).
087200     IF WS-TITULO-CHAR (WS-I) = SPACE
087300       MOVE "S" TO WS-TITULO-ANTERIOR-BR
087400     ELSE
087500* POSICAO ANTERIOR ERA BRANCO (OU E A PRIMEIRA) - ESTA E A
087600* LETRA INICIAL DE UMA PALAVRA, VAI PARA MAIUSCULA.
087700       IF WS-TITULO-ANTERIOR-BR = "S"
087800         PERFORM 3325-MAIUSCULA-POSICAO
087900* ESTA POSICAO E LETRA DENTRO DA PALAVRA - PROXIMA POSICAO NAO
088000* SERA INICIO, A NAO SER QUE ACHE OUTRO ESPACO ANTES.
088100         MOVE "N" TO WS-TITULO-ANTERIOR-BR
088200       ELSE
088300         PERFORM 3326-MINUSCULA-POSICAO.
088400* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3320).
088500* AVANCA PARA A PROXIMA POSICAO DO CAMPO DE TITULO (3320).
088600     ADD 1 TO WS-I.
088700* VOLTA AO TOPO DO LACO 3320-LOOP PARA TESTAR O PROXIMO INDICE.
088800     GO TO 3320-LOOP.
088900* FIM DA CONVERSAO DE TITULO - VOLTA AO CHAMADOR.
089000 3320-SAIDA.
089100     EXIT.
089200
089300 3325-MAIUSCULA-POSICAO.
089400* CHAMADA PELO 3320 QUANDO A POSICAO E INICIO DE PALAVRA.
089500* MESMA LISTA COMPLETA A-Z DE 2950-CONVERTER-MAIUSCULO,
089600* APLICADA A UMA UNICA POSICAO DO TITULO.
089700     INSPECT WS-TITULO-CHAR (WS-I) REPLACING
089800         ALL "a" BY "A" ALL "b" BY "B" ALL "c" BY "C"
089900         ALL "d" BY "D" ALL "e" BY "E" ALL "f" BY "F"
090000         ALL "g" BY "G" ALL "h" BY "H" ALL "i" BY "I"
090100         ALL "j" BY "J" ALL "k" BY "K" ALL "l" BY "L"
090200         ALL "m" BY "M" ALL "n" BY "N" ALL "o" BY "O"
090300         ALL "p" BY "P" ALL "q" BY "Q" ALL "r" BY "R"
090400         ALL "s" BY "S" ALL "t" BY "T" ALL "u" BY "U"
090500         ALL "v" BY "V" ALL "w" BY "W" ALL "x" BY "X"
090600         ALL "y" BY "Y" ALL "z" BY "Z".
090700
090800 3326-MINUSCULA-POSICAO.
090900* CHAMADA PELO 3320 PARA TODAS AS DEMAIS POSICOES DA PALAVRA.
091000* MESMA LOGICA DE 3325, EM SENTIDO INVERSO (MAIUS. P/
091100* MINUS.), COBRINDO TODO O ALFABETO.
091200     INSPECT WS-TITULO-CHAR (WS-I) REPLACING
091300         ALL "A" BY "a" ALL "B" BY "b" ALL "C" BY "c"
091400         ALL "D" BY "d" ALL "E" BY "e" ALL "F" BY "f"
091500         ALL "G" BY "g" ALL "H" BY "h" ALL "I" BY "i"
091600         ALL "J" BY "j" ALL "K" BY "k" ALL "L" BY "l"
091700         ALL "M" BY "m" ALL "N" BY "n" ALL "O" BY "o"
091800         ALL "P" BY "p" ALL "Q" BY "q" ALL "R" BY "r"
091900         ALL "S" BY "s" ALL "T" BY "t" ALL "U" BY "u"
092000         ALL "V" BY "v" ALL "W" BY "w" ALL "X" BY "x"
092100         ALL "Y" BY "y" ALL "Z" BY "z".
092200
092300************* MANUTENCAO DEFENSIVA DA CARTEIRA *************
092400* NAO CHAMADAS PELA CARGA PADRAO (TODO REGISTRO LIDO JA
092500* TEM ID) - MANTIDAS PARA USO DEFENSIVO/FUTURO DA
092600* MANUTENCAO DA CARTEIRA.
092700
092800 3920-ADICIONAR-IMOVEL.
092900* INCLUSAO DEFENSIVA - RECEBE UM REGISTRO PRONTO EM
093000* WS-PARM-NOVO-IMOVEL (PREENCHIDO PELO CHAMADOR) E SO GRAVA SE
093100* O ID NAO EXISTIR AINDA NA TABELA.
093200* SEM ID INFORMADO - NAO HA O QUE INCLUIR, SAI SEM FAZER NADA.
093300     IF IMV-ID OF WS-PARM-NOVO-IMOVEL = SPACES
093400       GO TO 3920-SAIDA.
093500* 3920: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
093600* GARANTE QUE O INDICADOR COMECE ZERADO ANTES DA VARREDURA.
093700     MOVE "N" TO WS-ENCONTROU-ALGO.
093800* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3920).
093900     MOVE 1 TO WS-I.
094000 3920-LOOP.
094100* 3920: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
094200     IF WS-I > IMV-QTD-IMOVEIS
094300       GO TO 3920-LOOP-FIM.
094400* COMPARA COM CADA ID JA GRAVADO - JA EXISTE, NAO DUPLICA A
094500* CHAVE.
094600     IF IMV-ID OF IMV-IMOVEL (WS-I)
094700         = IMV-ID OF WS-PARM-NOVO-IMOVEL
094800       MOVE "S" TO WS-ENCONTROU-ALGO
094900       GO TO 3920-LOOP-FIM.
095000* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3920).
095100     ADD 1 TO WS-I.
095200* VOLTA AO TOPO DO LACO 3920-LOOP PARA TESTAR O PROXIMO INDICE.
095300     GO TO 3920-LOOP.
095400* PERCORREU TODA A TABELA PROCURANDO O ID INFORMADO.
095500 3920-LOOP-FIM.
095600* ID LIVRE - INCREMENTA A CONTAGEM E GRAVA O REGISTRO NA
095700* PROXIMA POSICAO LIVRE DA TABELA (LIMITE DE 500, OCCURS DA
095800* IMV-TABELA-IMOVEIS).
095900     IF NOT ENCONTROU-ALGO
096000       ADD 1 TO IMV-QTD-IMOVEIS
096100       MOVE WS-PARM-NOVO-IMOVEL
096200           TO IMV-IMOVEL (IMV-QTD-IMOVEIS).
096300* FIM DA INCLUSAO DEFENSIVA - VOLTA AO CHAMADOR.
096400 3920-SAIDA.
096500     EXIT.
096600
096700 3910-REMOVER-IMOVEL.
096800* REMOCAO DEFENSIVA - BUSCA PELO ID (WS-PARM-ID) E, SE ACHAR,
096900* CHAMA A COMPACTACAO DA TABELA (3915) PARA FECHAR O ESPACO.
097000* 3910: ZERA O INDICADOR ANTES DE COMECAR A PROCURAR.
097100     MOVE "N" TO WS-ENCONTROU-ALGO.
097200* COMECA A VARREDURA NA PRIMEIRA POSICAO DA TABELA (3910).
097300     MOVE 1 TO WS-I.
097400 3910-LOOP.
097500* 3910: PAROU DE PROCURAR - CHEGOU NO FIM DA TABELA.
097600     IF WS-I > IMV-QTD-IMOVEIS
097700       GO TO 3910-LOOP-FIM.
097800     IF IMV-ID OF IMV-IMOVEL (WS-I) = WS-PARM-ID
097900       MOVE "S" TO WS-ENCONTROU-ALGO
098000       GO TO 3910-LOOP-FIM.
098100* AVANCA PARA O PROXIMO IMOVEL DA TABELA (3910).
098200     ADD 1 TO WS-I.
098300* VOLTA AO TOPO DO LACO 3910-LOOP PARA TESTAR O PROXIMO INDICE.
098400     GO TO 3910-LOOP.
098500* PERCORREU TODA A TABELA PROCURANDO O ID A REMOVER.
098600 3910-LOOP-FIM.
098700* SO COMPACTA SE REALMENTE ACHOU O REGISTRO - EVITA DECREMENTAR
098800* A CONTAGEM QUANDO O ID INFORMADO NAO EXISTE NA CARTEIRA.
098900     IF ENCONTROU-ALGO
099000       PERFORM 3915-COMPACTAR-TABELA THRU 3915-SAIDA.
099100* FIM DA REMOCAO DEFENSIVA - VOLTA AO CHAMADOR.
099200 3910-SAIDA.
099300     EXIT.
099400
099500* DESLOCA UMA POSICAO A ESQUERDA CADA ELEMENTO APOS A
099600* POSICAO REMOVIDA (WS-I) E DIMINUI A CONTAGEM DA TABELA.
099700
099800 3915-COMPACTAR-TABELA.
099900* WS-J COMECA NA POSICAO REMOVIDA E VAI SUBINDO, TRAZENDO CADA
100000* ELEMENTO SEGUINTE UMA POSICAO PARA TRAS.
100100     MOVE WS-I TO WS-J.
100200 3915-LOOP.
100300* CHEGOU AO ULTIMO ELEMENTO VALIDO - NAO HA MAIS NADA PARA
100400* DESLOCAR, SO FALTA AJUSTAR A CONTAGEM.
100500     IF WS-J >= IMV-QTD-IMOVEIS
100600       GO TO 3915-AJUSTE.
100700* MOVE O GRUPO INTEIRO (LAYOUT DO IMOV01) DE UMA VEZ - MAIS
100800* SIMPLES QUE MOVER CAMPO A CAMPO.
100900     MOVE IMV-IMOVEL (WS-J + 1) TO IMV-IMOVEL (WS-J).
101000     ADD 1 TO WS-J.
101100* VOLTA AO TOPO DO LACO 3915-LOOP PARA TESTAR O PROXIMO INDICE.
101200     GO TO 3915-LOOP.
101300 3915-AJUSTE.
101400* A TABELA TEM UM ELEMENTO A MENOS APOS A COMPACTACAO.
101500     SUBTRACT 1 FROM IMV-QTD-IMOVEIS.
101600* FIM DA COMPACTACAO DA TABELA - VOLTA PARA 3910.
101700 3915-SAIDA.
101800     EXIT.
101900
102000**************** ROTINA GENERICA DE TAMANHO ****************
102100
102200 2900-CALC-TAMANHO.
102300* PERCORRE DE TRAS PARA FRENTE ATE ACHAR A ULTIMA POSICAO NAO
102400* BRANCA - MESMA ROTINA GENERICA USADA POR SCE010 E SCE020,
102500* REPETIDA AQUI POIS CADA PROGRAMA E COMPILADO SEPARADAMENTE.
102600* COMECA NA ULTIMA POSICAO DO CAMPO DE 30 (WS-CAMPO-TOK-X).
102700     MOVE 30 TO WS-I.
102800 2900-CALC-LOOP.
102900* PERCORREU TODO O CAMPO E NAO ACHOU NADA - CAMPO TODO EM
103000* BRANCO, TAMANHO ZERO.
103100     IF WS-I = ZERO
103200       MOVE ZERO TO WS-TAMANHO-CAMPO
103300       GO TO 2900-SAIDA.
103400* ACHOU A ULTIMA POSICAO PREENCHIDA - ESSE E O TAMANHO REAL DO
103500* CAMPO.
103600     IF WS-CAMPO-CHAR (WS-I) NOT = SPACE
103700       MOVE WS-I TO WS-TAMANHO-CAMPO
103800       GO TO 2900-SAIDA.
103900     SUBTRACT 1 FROM WS-I.
104000     GO TO 2900-CALC-LOOP.
104100* FIM DO CALCULO DE TAMANHO - VOLTA AO CHAMADOR.
104200 2900-SAIDA.
104300     EXIT.
104400
104500************** ROTINA GENERICA DE MAIUSCULAS ***************
104600
104700 2950-CONVERTER-MAIUSCULO.
104800* LISTA EXPLICITA DE 26 SUBSTITUICOES (A-Z) - NAO HA FUNCAO
104900* INTRINSECA UPPER-CASE NESTE COMPILADOR/PADRAO DA CASA.
105000     INSPECT WS-CAMPO-TOK-X REPLACING
105100         ALL "a" BY "A" ALL "b" BY "B" ALL "c" BY "C"
105200         ALL "d" BY "D" ALL "e" BY "E" ALL "f" BY "F"
105300         ALL "g" BY "G" ALL "h" BY "H" ALL "i" BY "I"
105400         ALL "j" BY "J" ALL "k" BY "K" ALL "l" BY "L"
105500         ALL "m" BY "M" ALL "n" BY "N" ALL "o" BY "O"
105600         ALL "p" BY "P" ALL "q" BY "Q" ALL "r" BY "R"
105700         ALL "s" BY "S" ALL "t" BY "T" ALL "u" BY "U"
105800         ALL "v" BY "V" ALL "w" BY "W" ALL "x" BY "X"
105900         ALL "y" BY "Y" ALL "z" BY "Z".
106000* FIM DA CONVERSAO PARA MAIUSCULO - VOLTA AO CHAMADOR.
106100 2950-SAIDA.
106200     EXIT.
106300
106400******************* ENCERRAMENTO NORMAL ********************
106500
106600 8000-ENCERRAR.
106700* SO EXIBE A MENSAGEM DE FIM - NAO HA ARQUIVO PARA FECHAR (TODA
106800* A CARTEIRA FICA SO EM MEMORIA, MONTADA PELOS SUBPROGRAMAS).
106900     DISPLAY "SCE030 - PROCESSAMENTO ENCERRADO COM SUCESSO".
107000* FIM DO ENCERRAMENTO - VOLTA PARA 0000.
107100 8000-SAIDA.
107200     EXIT.
107300
107400************* ABORTO DO PROCESSAMENTO (ABEND) **************
107500
107600 9900-ABEND.
107700* CAMINHO DE ERRO FATAL - HOJE SO E ACIONADO PELA VALIDACAO DA
107800* CONFIGURACAO DA AGENCIA (1000). RETURN-CODE 16, PADRAO DA CASA.
107900     DISPLAY "SCE030 - PROCESSAMENTO ABORTADO".
108000* CODIGO PADRAO DA CASA PARA ABORTO POR CONFIGURACAO INVALIDA -
108100* JCL CHECA ESTE RETURN-CODE PARA DECIDIR SE RODA O PROXIMO JOB.
108200     MOVE 16 TO RETURN-CODE.
108300     STOP RUN.
108400* PROGRAMA JA ENCERROU EM STOP RUN - EXIT NUNCA EXECUTA.
108500 9900-SAIDA.
108600     EXIT.
108700
108800******************** ROTINA DE MENSAGEM ********************
108900
109000 ROT-MENS.
109100* ROTINA DE MENSAGEM PADRAO - PREFIXA COM O NOME DO PROGRAMA,
109200* IGUAL A SCE010/SCE020.
109300* PREFIXO COM O NOME DO PROGRAMA FACILITA ACHAR A ORIGEM DA
109400* MENSAGEM NO LISTADO DE JOB QUANDO VARIOS PROGRAMAS RODAM
109500* NA MESMA CADEIA.
109600     DISPLAY "SCE030 - " MENS.
109700 ROT-MENS-FIM.
109800     EXIT.
109900
110000************************** STATUS **************************
110100
110200*    00 = OPERACAO REALIZADA COM SUCESSO
110300*    16 = ABORTO POR CONFIGURACAO INVALIDA DA AGENCIA
110400*    (SEM OUTROS CODIGOS - AS CONSULTAS NUNCA ABENDAM, SO
110500*     EXIBEM MENSAGEM DE "NENHUM ENCONTRADO" QUANDO E O CASO)
