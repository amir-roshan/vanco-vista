000100*****************************************************************
000200*  COPY IMOV01                                                  *
000300*  CAMPOS DO REGISTRO DE IMOVEL EM MEMORIA (JUNCAO ENDERECO +    *
000400*  IMOVEL). INCLUIR SOB UM NIVEL 01 JA DECLARADO PELO PROGRAMA   *
000500*  CHAMADOR. MONTADO POR SCE020, CONSULTADO POR SCE030.          *
000600*****************************************************************
000700*  04/07/91 WMV  009  LAYOUT ORIGINAL - CADASTRO DE PRODUTOS
000800*  19/05/97 WMV  022  ACRESCIDOS CAMPOS COMERCIAL/VAREJO
000900*  30/09/98 RCS  026  VIRADA DE SEC. AMPLIACAO PRECO P/ 9(9)V99
001000*****************************************************************
001100     05  IMV-ID                  PIC X(06).
001200     05  IMV-TIPO                PIC X(10).
001300     05  IMV-PRECO               PIC 9(09)V99.
001400     05  IMV-ENDERECO.
001500         COPY ENDER01.
001600     05  IMV-DADOS-RESIDENCIA.
001700         10  IMV-QUARTOS         PIC 99.
001800         10  IMV-PISCINA         PIC X(05).
001900         10  IMV-STRATA          PIC X(05).
002000     05  IMV-DADOS-COMERCIAL REDEFINES IMV-DADOS-RESIDENCIA.
002100         10  IMV-DOCA-CARGA      PIC X(05).
002200         10  IMV-ACESSO-RODOVIA  PIC X(05).
002300         10  FILLER              PIC X(02).
002400     05  IMV-DADOS-VAREJO REDEFINES IMV-DADOS-RESIDENCIA.
002500         10  IMV-METRAGEM        PIC 9(07).
002600         10  IMV-ESTACIONAMENTO  PIC X(05).
002700     05  FILLER                  PIC X(20).
