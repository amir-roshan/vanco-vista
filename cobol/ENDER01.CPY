000100*****************************************************************
000200*  COPY ENDER01                                                 *
000300*  CAMPOS DO REGISTRO DE ENDERECO (UMA LINHA DE ENDRDAT)         *
000400*  INCLUIR SOB UM NIVEL 01/05 JA DECLARADO PELO PROGRAMA CHAMADOR*
000500*  USADO POR SCE010 (CARGA), IMOV01 E SCE030 (CONSULTA)          *
000600*****************************************************************
000700*  16/03/87 WMV  001  LAYOUT ORIGINAL - CADASTRO DE ENDERECOS
000800*  09/11/93 WMV  014  AMPLIADO PARA 30 POSICOES DE CIDADE
000900*  22/02/99 RCS  027  AJUSTE COBOL2000 - SEM IMPACTO NO LAYOUT
001000*****************************************************************
001100     05  END-NUM-UNIDADE         PIC X(04).
001200     05  END-NUM-LOGRADOURO      PIC 9(06).
001300     05  END-LOGRADOURO          PIC X(20).
001400     05  END-CEP                 PIC X(06).
001500     05  END-CIDADE              PIC X(30).
001600     05  FILLER                  PIC X(14).
